000100* ******************************************
000110*   FD FOR HR SATISFACTION FILE
000120* ******************************************
000130*  06/01/26 VBC - CREATED.
000140* 
000150 FD  SATISFACTION-FILE
000160       RECORD CONTAINS 13 CHARACTERS.
000170     COPY "WSHRSAT.COB".
000180* 
