000100* ******************************************
000110*   SELECT CLAUSE FOR HR TIMELOG FILE
000120* ******************************************
000130*  05/01/26 VBC - CREATED.
000140* 
000150       SELECT  TIMELOG-FILE
000160           ASSIGN TO        TIMELOG
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-TLG-STATUS.
000190* 
