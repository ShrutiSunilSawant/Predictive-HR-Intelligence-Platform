000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR EMPLOYEE
000130*            MASTER FILE
000140*      USES HR-EMP-ID AS KEY
000150* 
000160* ******************************************
000170*   FILE SIZE 73 BYTES PADDED TO 76 BY FILLER.
000180* 
000190*  04/01/26 VBC - CREATED FOR THE NIGHTLY HR ANALYTICS BATCH.
000200*  19/01/26 VBC - ADDED HR-EMP-JOB-LEVEL & HR-EMP-TENURE PER
000210*                 PEOPLE OPS REQUEST #HR-118.
000220*  02/02/26 VBC - DEFAULT-NAME / DEFAULT-ROLE 88S ADDED FOR
000230*                 ETL-ATTRITION FILL-IN.
000240* 
000250 01  HR-EMPLOYEE-RECORD.
000260       03  HR-EMP-ID             PIC X(8).
000270       03  HR-EMP-NAME           PIC X(25).
000280         88  HR-EMP-NAME-MISSING     VALUE SPACES, LOW-VALUES.
000290       03  HR-EMP-DEPARTMENT     PIC X(15).
000300       03  HR-EMP-ROLE           PIC X(20).
000310         88  HR-EMP-ROLE-MISSING     VALUE SPACES, LOW-VALUES.
000320       03  HR-EMP-JOB-LEVEL      PIC 9(2).
000330       03  HR-EMP-TENURE         PIC 9(2)V9.
000340       03  FILLER                PIC X(3).
000350* 
