000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR ENGAGEMENT
000130*          SURVEY RESPONSE FILE
000140*      USES SVY-EMP-ID AS KEY (GROUPED)
000150* 
000160* ******************************************
000170*   FILE SIZE 42 BYTES PADDED TO 44 BY FILLER.
000180* 
000190*  05/01/26 VBC - CREATED.
000200*  22/01/26 VBC - SVY-SCORE-PRESENT ADDED, FEED SOMETIMES DROPS
000210*                 THE SCORE COLUMN ENTIRELY - SEE ETL-SATISFACTION
000220*                 DEFAULT OF 3.50.
000230* 
000240 01  HR-SURVEY-RECORD.
000250       03  SVY-EMP-ID            PIC X(8).
000260       03  SVY-QUESTION          PIC X(30).
000270       03  SVY-SCORE-PRESENT     PIC X.
000280         88  SVY-SCORE-ON-FILE       VALUE "Y".
000290         88  SVY-SCORE-ABSENT        VALUE "N".
000300       03  SVY-NUMERIC-RESPONSE  PIC 9V99.
000310       03  FILLER                PIC X(2).
000320* 
