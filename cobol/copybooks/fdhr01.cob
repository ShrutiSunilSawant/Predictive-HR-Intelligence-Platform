000100* ******************************************
000110*   FD FOR HR EMPLOYEE MASTER
000120* ******************************************
000130*  04/01/26 VBC - CREATED.
000140* 
000150 FD  EMPLOYEE-FILE
000160       RECORD CONTAINS 76 CHARACTERS.
000170     COPY "WSHREMP.COB".
000180* 
