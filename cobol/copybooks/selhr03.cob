000100* ******************************************
000110*   SELECT CLAUSE FOR HR SURVEY FILE
000120* ******************************************
000130*  05/01/26 VBC - CREATED.
000140* 
000150       SELECT  SURVEY-FILE
000160           ASSIGN TO        SURVEY
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-SVY-STATUS.
000190* 
