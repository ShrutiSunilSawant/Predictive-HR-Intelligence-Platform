000100* ******************************************
000110*   SELECT CLAUSE FOR HR WEEKLY TIME FILE
000120* ******************************************
000130*  06/01/26 VBC - CREATED.
000140* 
000150       SELECT  WEEKLY-TIME-FILE
000160           ASSIGN TO        WEEKLY-TIME
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-WKT-STATUS.
000190* 
