000100* ******************************************
000110*   FD FOR HR WEEKLY TIME FILE
000120* ******************************************
000130*  06/01/26 VBC - CREATED.
000140* 
000150 FD  WEEKLY-TIME-FILE
000160       RECORD CONTAINS 38 CHARACTERS.
000170     COPY "WSHRWKT.COB".
000180* 
