000100* ******************************************
000110*   SELECT CLAUSE FOR HR PROJECT FILE
000120* ******************************************
000130*  04/01/26 VBC - CREATED.
000140* 
000150       SELECT  PROJECT-FILE
000160           ASSIGN TO        PROJECTS
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-PRJ-STATUS.
000190* 
