000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR ATTRITION
000130*          RISK SCORE OUTPUT FILE
000140*      USES ATR-EMP-ID AS KEY
000150* 
000160* ******************************************
000170*   FILE SIZE 101 BYTES PADDED TO 104 BY FILLER.
000180* 
000190*  07/01/26 VBC - CREATED - OUTPUT OF HR030 (ETL-ATTRITION).
000200*  29/01/26 VBC - ATR-RISK-LEVEL WIDENED X(4) TO X(6) - "MEDIUM"
000210*                 WAS TRUNCATING TO "MEDIU". OOPS. TICKET #HR-131.
000220*  03/02/26 VBC - 88S ADDED FOR THE ETL BUCKET THRESHOLDS (0.70 /
000230*                 0.40) TO SAVE EVERY REPORT HAVING TO RE-CODE THE
000240*                 LITERALS.  NOTE - HR040/HR050 RE-DERIVE RISK AT
000250*                 THE REPORT THRESHOLDS (0.55 / 0.35) AND DO NOT
000260*                 USE THESE 88S - SEE D900-DERIVE-REPORT-RISK.
000270*                 DELIBERATELY DIFFERENT, DO NOT "FIX" - SEE
000280*                 PEOPLE OPS MEMO 2026-01.
000290* 
000300 01  HR-ATTRITION-RECORD.
000310       03  ATR-EMP-ID            PIC X(8).
000320       03  ATR-EMP-NAME          PIC X(25).
000330       03  ATR-DEPARTMENT        PIC X(15).
000340       03  ATR-ROLE              PIC X(20).
000350       03  ATR-AVG-SATISFACTION  PIC 9V99.
000360       03  ATR-AVG-HOURS         PIC 9(3)V99.
000370       03  ATR-AVG-PRODUCTIVITY  PIC 9V999.
000380       03  ATR-TOTAL-PROJECTS    PIC 9(3).
000390       03  ATR-COMPLETION-RATE   PIC 9V999.
000400       03  ATR-ON-TIME-RATE      PIC 9V999.
000410       03  ATR-ATTRITION-PROB    PIC 9V999.
000420       03  ATR-RISK-LEVEL        PIC X(6).
000430         88  ATR-RISK-HIGH           VALUE "HIGH  ".
000440         88  ATR-RISK-MEDIUM         VALUE "MEDIUM".
000450         88  ATR-RISK-LOW            VALUE "LOW   ".
000460       03  FILLER                PIC X(3).
000470* 
