000100* ******************************************
000110*   FD FOR HR ATTRITION FILE
000120* ******************************************
000130*  07/01/26 VBC - CREATED.
000140* 
000150 FD  ATTRITION-FILE
000160       RECORD CONTAINS 104 CHARACTERS.
000170     COPY "WSHRATR.COB".
000180* 
