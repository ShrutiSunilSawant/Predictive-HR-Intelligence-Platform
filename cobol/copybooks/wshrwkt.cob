000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR WEEKLY TIME
000130*          AGGREGATE OUTPUT FILE
000140*      USES WKT-EMP-ID + WKT-ISO-YEAR
000150*               + WKT-ISO-WEEK AS KEY
000160* 
000170* ******************************************
000180*   FILE SIZE 35 BYTES PADDED TO 38 BY FILLER.
000190* 
000200*  06/01/26 VBC - CREATED - OUTPUT OF HR020 (ETL-WEEKLY-TIME).
000210*  27/01/26 VBC - WKT-ACTIVITY-PCT WIDENED, UNCAPPED
000220*                 INTERMEDIATE VALUE COULD RUN TO 3 WHOLE
000230*                 DIGITS BEFORE CLIPPING.
000240* 
000250 01  HR-WEEKLY-TIME-RECORD.
000260       03  WKT-EMP-ID            PIC X(8).
000270       03  WKT-ISO-YEAR          PIC 9(4).
000280       03  WKT-ISO-WEEK          PIC 9(2).
000290       03  WKT-HOURS-LOGGED      PIC 9(4)V99.
000300       03  WKT-BILLABLE-HOURS    PIC 9(4)V99.
000310       03  WKT-PRODUCTIVITY-RT   PIC 9V999.
000320       03  WKT-ACTIVITY-PCT      PIC 9(3)V99.
000330       03  FILLER                PIC X(3).
000340* 
