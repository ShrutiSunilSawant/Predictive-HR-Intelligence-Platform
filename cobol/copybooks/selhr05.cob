000100* ******************************************
000110*   SELECT CLAUSE FOR HR SATISFACTION FILE
000120* ******************************************
000130*  06/01/26 VBC - CREATED.
000140* 
000150       SELECT  SATISFACTION-FILE
000160           ASSIGN TO        EMP-SAT
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-SAT-STATUS.
000190* 
