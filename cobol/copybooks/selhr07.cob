000100* ******************************************
000110*   SELECT CLAUSE FOR HR ATTRITION FILE
000120* ******************************************
000130*  07/01/26 VBC - CREATED.
000140* 
000150       SELECT  ATTRITION-FILE
000160           ASSIGN TO        ATTRITION
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-ATR-STATUS.
000190* 
