000100* ******************************************
000110*   SELECT CLAUSE FOR HR REPORT PRINT FILE
000120* ******************************************
000130*  08/01/26 VBC - CREATED.
000140* 
000150       SELECT  PRINT-FILE
000160           ASSIGN TO        REPORT
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-PRN-STATUS.
000190* 
