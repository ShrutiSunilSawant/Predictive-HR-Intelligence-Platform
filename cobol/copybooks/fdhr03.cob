000100* ******************************************
000110*   FD FOR HR SURVEY FILE
000120* ******************************************
000130*  05/01/26 VBC - CREATED.
000140* 
000150 FD  SURVEY-FILE
000160       RECORD CONTAINS 44 CHARACTERS.
000170     COPY "WSHRSVY.COB".
000180* 
