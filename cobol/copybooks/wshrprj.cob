000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR PROJECT
000130*          ASSIGNMENT FILE
000140*      USES PRJ-PROJECT-ID + PRJ-EMP-ID
000150* 
000160* ******************************************
000170*   FILE SIZE 18 BYTES PADDED TO 20 BY FILLER.
000180* 
000190*  04/01/26 VBC - CREATED.
000200*  21/01/26 VBC - PRJ-IS-COMPLETED / PRJ-ON-TIME CHGD FROM X TO 9
000210*                 TO MATCH FEED.
000220* 
000230 01  HR-PROJECT-RECORD.
000240       03  PRJ-PROJECT-ID        PIC X(8).
000250       03  PRJ-EMP-ID            PIC X(8).
000260       03  PRJ-IS-COMPLETED      PIC 9.
000270         88  PRJ-COMPLETED           VALUE 1.
000280         88  PRJ-ACTIVE              VALUE 0.
000290       03  PRJ-ON-TIME           PIC 9.
000300         88  PRJ-DELIVERED-ON-TIME   VALUE 1.
000310       03  FILLER                PIC X(2).
000320* 
