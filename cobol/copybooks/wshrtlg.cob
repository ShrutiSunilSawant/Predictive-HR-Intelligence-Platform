000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR DAILY
000130*          TIME TRACKING FILE
000140*      USES TLG-EMP-ID + TLG-WORK-DATE
000150* 
000160* ******************************************
000170*   FILE SIZE 25 BYTES PADDED TO 27 BY FILLER.
000180* 
000190*  05/01/26 VBC - CREATED.
000200*  22/01/26 VBC - TLG-BILLABLE-PRESENT ADDED, SOME FEEDS CARRY
000210*                 HOURS LOGGED ONLY - SEE ETL-WEEKLY-TIME
000220*                 DEFAULT RULE.
000230* 
000240 01  HR-TIMELOG-RECORD.
000250       03  TLG-EMP-ID            PIC X(8).
000260       03  TLG-WORK-DATE         PIC 9(8).
000270       03  TLG-HOURS-LOGGED      PIC 9(2)V99.
000280       03  TLG-BILLABLE-PRESENT  PIC X.
000290         88  TLG-BILLABLE-ON-FILE    VALUE "Y".
000300         88  TLG-BILLABLE-ABSENT     VALUE "N".
000310       03  TLG-BILLABLE-HOURS    PIC 9(2)V99.
000320       03  FILLER                PIC X(2).
000330* 
