000100* ******************************************
000110*   FD FOR HR PROJECT FILE
000120* ******************************************
000130*  04/01/26 VBC - CREATED.
000140* 
000150 FD  PROJECT-FILE
000160       RECORD CONTAINS 20 CHARACTERS.
000170     COPY "WSHRPRJ.COB".
000180* 
