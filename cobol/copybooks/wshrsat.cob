000100* ******************************************
000110* 
000120*   RECORD DEFINITION FOR HR EMPLOYEE
000130*          SATISFACTION OUTPUT FILE
000140*      USES SAT-EMP-ID AS KEY
000150* 
000160* ******************************************
000170*   FILE SIZE 11 BYTES PADDED TO 13 BY FILLER.
000180* 
000190*  06/01/26 VBC - CREATED - OUTPUT OF HR010 (ETL-SATISFACTION).
000200* 
000210 01  HR-SATISFACTION-RECORD.
000220       03  SAT-EMP-ID            PIC X(8).
000230       03  SAT-AVG-SATISFACTION  PIC 9V99.
000240       03  FILLER                PIC X(2).
000250* 
