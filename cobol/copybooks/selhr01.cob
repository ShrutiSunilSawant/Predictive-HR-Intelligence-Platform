000100* ******************************************
000110*   SELECT CLAUSE FOR HR EMPLOYEE MASTER
000120* ******************************************
000130*  04/01/26 VBC - CREATED.
000140* 
000150       SELECT  EMPLOYEE-FILE
000160           ASSIGN TO        EMPLOYEES
000170           ORGANIZATION IS  LINE SEQUENTIAL
000180           FILE STATUS IS   HR-EMP-STATUS.
000190* 
