000100* ******************************************
000110*   FD FOR HR TIMELOG FILE
000120* ******************************************
000130*  05/01/26 VBC - CREATED.
000140* 
000150 FD  TIMELOG-FILE
000160       RECORD CONTAINS 27 CHARACTERS.
000170     COPY "WSHRTLG.COB".
000180* 
