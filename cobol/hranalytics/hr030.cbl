000100* **************************************************************
000110*                                                              *
000120*                HR ANALYTICS - ATTRITION ETL                 *
000130*       STEP 3 OF THE NIGHTLY HR PREDICTIVE ANALYTICS RUN     *
000140*                                                              *
000150* **************************************************************
000160* 
000170 IDENTIFICATION          DIVISION.
000180* ================================
000190* 
000200 PROGRAM-ID.        HR030.
000210* 
000220 AUTHOR.            J M SANDHU, 07/01/26.
000230* 
000240 INSTALLATION.      APPLEWOOD COMPUTERS - HR SYSTEMS GROUP.
000250* 
000260 DATE-WRITTEN.      07/01/26.
000270* 
000280 DATE-COMPILED.
000290* 
000300 SECURITY.          COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000310       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE. SEE
000320       FILE COPYING FOR DETAILS.
000330* 
000340*     REMARKS.       MATCH-MERGES THE EMPLOYEE MASTER AGAINST THE
000350*                 EMP-SAT, WEEKLY-TIME AND PROJECT FILES (ALL
000360*                 FOUR SORTED ASCENDING BY EMPLOYEE ID) AND WRITES
000370*                 ONE ATTRITION-RISK RECORD PER EMPLOYEE. THIRD OF
000380*                 FIVE CHAINED JOB STEPS - SEE HR010, HR020, HR040
000390*                 AND HR050.
000400* 
000410*     VERSION.       SEE PROG-NAME IN WS.
000420* 
000430*     CALLED MODULES. NONE.
000440* 
000450*     FILES USED.
000460*                         EMPLOYEES.  EMPLOYEE MASTER (DRIVER).
000470*                         EMP-SAT.    AVERAGE SATISFACTION.
000480*                         WEEKLY-TIME. WEEKLY HOURS AGGREGATE.
000490*                         PROJECTS.   PROJECT ASSIGNMENTS.
000500*                         ATTRITION.  ATTRITION RISK SCORE.
000510* 
000520*     ERROR MESSAGES USED.
000530*                         HR021 - HR026.
000540* 
000550*  CHANGES.
000560*   07/01/26 JMS - 1.0.00 CREATED - THIRD STEP OF THE HR
000570*                         ANALYTICS NIGHTLY BATCH. PEOPLE OPS
000580*                         TICKET #HR-106.
000590*   14/01/26 JMS -    .01 MATCH-MERGE AGAINST EMPLOYEES SPLIT
000600*                         INTO SEPARATE SKIP/ACCUMULATE PARAGRAPH
000610*                         PAIRS PER ANCILLARY FILE - LEFT-JOIN
000620*                         SEMANTICS, NO SORT OR TABLE LOAD NEEDED
000630*                         SINCE ALL FOUR FEEDS ARRIVE IN EMPLOYEE
000640*                         ORDER. TICKET #HR-108.
000650*   28/01/26 JMS -    .02 HOURS/COMPL/ON-TIME COMPONENTS CLIPPED
000660*                         TO 0..1 - AN UNDER-STAFFED FORTNIGHT WAS
000670*                         PUSHING THE RAW PROBABILITY PAST 1.000.
000680*                         TICKET #HR-113.
000690*   02/02/26 JMS -    .03 DEFAULT-NAME/DEFAULT-ROLE FILL-IN ADDED
000700*                         AGAINST THE NEW 88S IN WSHREMP.COB.
000710*                         TICKET #HR-119.
000720*   17/02/26 CJT -    .04 Y2K-STYLE REVIEW OF DATE FIELDS - NONE
000730*                         HELD IN THIS PROGRAM, NO CHANGE
000740*                         REQUIRED.
000750*   06/03/26 JMS -    .05 HR026 ABEND MSG ADDED WHEN THE EMPLOYEE
000760*                         MASTER IS COMPLETELY EMPTY, MATCHING THE
000770*                         GUARD ALREADY IN HR010 AND HR020.
000780*   30/03/26 CJT -    .06 PARAGRAPH NAMES DE-STANDARDISED BACK
000790*                         TO PLAIN DESCRIPTIVE NAMES (PROCESS-
000800*                         EMPLOYEE, COMPUTE-ATTRITION AND SO
000810*                         ON), WITH THE AA010-/ZZ070- TAGS KEPT
000820*                         ONLY ON THE OPEN AND CLOSE PARAGRAPHS.
000830*                         THE A-/B-/Z- RANGE SCHEME NEVER CAUGHT
000840*                         ON ANYWHERE ELSE IN THE SHOP.
000850* 
000860* **************************************************************
000870* 
000880 ENVIRONMENT             DIVISION.
000890* ================================
000900* 
000910 CONFIGURATION           SECTION.
000920     SOURCE-COMPUTER.        Z196.
000930     OBJECT-COMPUTER.        Z196.
000940     SPECIAL-NAMES.
000950       CRT STATUS IS COB-CRT-STATUS.
000960* 
000970 INPUT-OUTPUT            SECTION.
000980     FILE-CONTROL.
000990     COPY "SELHR01.COB".
001000     COPY "SELHR05.COB".
001010     COPY "SELHR06.COB".
001020     COPY "SELHR02.COB".
001030     COPY "SELHR07.COB".
001040* 
001050 DATA                    DIVISION.
001060* ================================
001070* 
001080 FILE                    SECTION.
001090     COPY "FDHR01.COB".
001100     COPY "FDHR05.COB".
001110     COPY "FDHR06.COB".
001120     COPY "FDHR02.COB".
001130     COPY "FDHR07.COB".
001140* 
001150 WORKING-STORAGE SECTION.
001160* ------------------------
001170* 
001180     77 PROG-NAME PIC X(16)   VALUE "HR030 (1.0.06)".
001190* 
001200*     ONE FILE-STATUS PAIR PER FEED PLUS ONE EOF SWITCH PER FEED -
001210*     FIVE FILES OPEN AT ONCE ON THIS STEP SO THERE IS NO SHORTAGE
001220*     OF THEM. WS-EMPTY-FILE-SWITCH IS THE HR026 EMPTY-MASTER
001230*     GUARD.
001240 01  WS-SWITCHES.
001250       03  HR-EMP-STATUS         PIC XX.
001260         88  HR-EMP-OK               VALUE "00".
001270       03  HR-SAT-STATUS         PIC XX.
001280         88  HR-SAT-OK               VALUE "00".
001290       03  HR-WKT-STATUS         PIC XX.
001300         88  HR-WKT-OK               VALUE "00".
001310       03  HR-PRJ-STATUS         PIC XX.
001320         88  HR-PRJ-OK               VALUE "00".
001330       03  HR-ATR-STATUS         PIC XX.
001340         88  HR-ATR-OK               VALUE "00".
001350       03  WS-EMP-EOF-SW         PIC X       VALUE "N".
001360         88  HR-EMP-AT-EOF           VALUE "Y".
001370       03  WS-SAT-EOF-SW         PIC X       VALUE "N".
001380         88  HR-SAT-AT-EOF           VALUE "Y".
001390       03  WS-WKT-EOF-SW         PIC X       VALUE "N".
001400         88  HR-WKT-AT-EOF           VALUE "Y".
001410       03  WS-PRJ-EOF-SW         PIC X       VALUE "N".
001420         88  HR-PRJ-AT-EOF           VALUE "Y".
001430       03  WS-EMPTY-FILE-SWITCH  PIC X       VALUE "Y".
001440         88  WS-EMPLOYEES-WERE-EMPTY  VALUE "Y".
001450* 
001460*     RUN-WIDE COUNTS - PICKED UP ON THE END-OF-STEP DISPLAY LINE
001470*     AND (WRITTEN) COMPARED AGAINST (READ) FOR A QUICK SANITY
001480*     CHECK THAT NO EMPLOYEE WAS DROPPED.
001490 01  WS-COUNTERS.
001500       03 WS-EMPLOYEES-WRITTEN BINARY-LONG UNSIGNED VALUE ZERO.
001510       03 WS-EMPLOYEES-READ BINARY-LONG UNSIGNED VALUE ZERO.
001520* 
001530*     RESET TO ZERO AT THE TOP OF EVERY WEEKLY-TIME MATCHED
001540*     GROUP - ACCUMULATES ACROSS ALL WEEKS BELONGING TO ONE
001550*     EMPLOYEE, THEN DIVIDED DOWN TO AN AVERAGE FOR THE ATTRITION
001560*     FORMULA.
001570 01  WS-WEEKLY-ACCUM.
001580       03 WS-WEEK-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
001590       03 WS-HOURS-TOTAL PIC S9(7)V99 COMP-3 VALUE ZERO.
001600       03 WS-PRODUCTIVITY-TOTAL PIC S9(5)V999 COMP-3 VALUE ZERO.
001610       03  WS-PROD-TOTAL-VIEW    REDEFINES WS-PRODUCTIVITY-TOTAL
001620                                 PIC S9(5)V999.
001630* 
001640*     SAME IDEA AS WS-WEEKLY-ACCUM BUT FOR THE PROJECT FILE -
001650*     RESET PER EMPLOYEE, THEN TURNED INTO COMPLETION AND
001660*     ON-TIME RATES.
001670 01  WS-PROJECT-ACCUM.
001680       03 WS-PROJECT-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
001690       03 WS-COMPLETED-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
001700       03 WS-ON-TIME-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
001710* 
001720*     THE FOUR MATCHED-GROUP AVERAGES/RATES (TOP HALF) AND THE
001730*     WEIGHTED ATTRITION COMPONENTS DERIVED FROM THEM (BOTTOM
001740*     HALF). COMPONENTS ARE HELD COMP-3 SO THE 45/25/20/10
001750*     COMPUTE BELOW ROUNDS CONSISTENTLY - THE -VIEW REDEFINES
001760*     GIVE A DISPLAYABLE ZONED PICTURE FOR THE CLIP PARAGRAPHS'
001770*     COMPARES.
001780 01  WS-COMPONENTS.
001790       03  WS-AVG-SATISFACTION   PIC 9V99        VALUE ZERO.
001800       03  WS-AVG-HOURS          PIC 9(3)V99     VALUE ZERO.
001810       03  WS-AVG-PRODUCTIVITY   PIC 9V999       VALUE ZERO.
001820       03  WS-COMPLETION-RATE    PIC 9V999       VALUE ZERO.
001830       03  WS-ON-TIME-RATE       PIC 9V999       VALUE ZERO.
001840       03  WS-SAT-COMPONENT      PIC S9V999 COMP-3   VALUE ZERO.
001850       03  WS-HOURS-COMPONENT    PIC S9V999 COMP-3   VALUE ZERO.
001860       03  WS-COMPL-COMPONENT    PIC S9V999 COMP-3   VALUE ZERO.
001870       03  WS-ON-TIME-COMPONENT  PIC S9V999 COMP-3   VALUE ZERO.
001880       03  WS-PROBABILITY        PIC S9V999 COMP-3   VALUE ZERO.
001890       03  WS-PROBABILITY-VIEW   REDEFINES WS-PROBABILITY
001900                                 PIC S9V999.
001910* 
001920*     ONE OPEN-ERROR MESSAGE PER FILE PLUS THE HR026 EMPTY-MASTER
001930*     GUARD MESSAGE - TEXT LENGTHS ARE HAND-COUNTED SO DISPLAY
001940*     NEVER PADS OR TRUNCATES.
001950 01  ERROR-MESSAGES.
001960       03  HR021   PIC X(41)   VALUE
001970           "HR021 EMPLOYEE FILE OPEN ERROR - STATUS =".
001980       03  HR022   PIC X(42)   VALUE
001990           "HR022 EMP-SAT FILE OPEN ERROR - STATUS =".
002000       03  HR023   PIC X(45)   VALUE
002010           "HR023 WEEKLY-TIME FILE OPEN ERROR - STATUS =".
002020       03  HR024   PIC X(42)   VALUE
002030           "HR024 PROJECT FILE OPEN ERROR - STATUS =".
002040       03  HR025   PIC X(44)   VALUE
002050           "HR025 ATTRITION FILE OPEN ERROR - STATUS =".
002060       03  HR026   PIC X(41)   VALUE
002070           "HR026 EMPLOYEE FILE HELD NO RECORDS AT ALL".
002080*     06/03/26 CJT - HR026 ADDED PER THE .05 CHANGE ABOVE.
002090* 
002100*     ERROR-CODE HOLDS WHICHEVER FILE-STATUS TRIPPED ABEND-RUN -
002110*     THE -X REDEFINES LETS THE DISPLAY IN ABEND-RUN TREAT IT AS
002120*     ALPHANUMERIC EVEN THOUGH IT WAS SET FROM A NUMERIC MOVE.
002130*     SAME PAIRING AS HR010 AND HR020 USE FOR THEIR OWN ABEND
002140*     PARAGRAPHS.
002150 01  ERROR-CODE              PIC 999.
002160 01  ERROR-CODE-X  REDEFINES ERROR-CODE  PIC XXX.
002170* 
002180 PROCEDURE               DIVISION.
002190* ================================
002200* 
002210*     TOP LEVEL OF THE STEP - OPEN ALL FIVE FILES, RUN THE MATCH-
002220*     MERGE OVER THE EMPLOYEE DRIVER UNTIL IT RUNS OUT, CLOSE. ALL
002230*     FOUR INPUT FEEDS ARRIVE PRE-SORTED ASCENDING BY EMPLOYEE ID
002240*     FROM UPSTREAM, SO THIS STEP NEEDS NO SORT VERB OF ITS OWN.
002250 Main-Control.
002260       PERFORM  aa010-Open-Hr-Files.
002270       PERFORM  Process-Employee THRU Process-Employee-Exit
002280           UNTIL HR-EMP-AT-EOF.
002290       PERFORM  zz070-Exit.
002300       STOP     RUN.
002310* 
002320*     OPENS ALL FIVE FILES (FOUR INPUT, ONE OUTPUT) AND PRIMES
002330*     THE FIRST RECORD OFF EACH INPUT FEED SO THE MATCH-MERGE
002340*     BELOW HAS SOMETHING TO COMPARE ON ITS FIRST PASS.
002350 aa010-Open-Hr-Files.
002360       OPEN     INPUT  EMPLOYEE-FILE.
002370       IF       NOT HR-EMP-OK
002380           DISPLAY  HR021 HR-EMP-STATUS
002390           MOVE     HR-EMP-STATUS TO ERROR-CODE
002400           PERFORM  Abend-Run
002410       END-IF.
002420       OPEN     INPUT  SATISFACTION-FILE.
002430       IF       NOT HR-SAT-OK
002440           DISPLAY  HR022 HR-SAT-STATUS
002450           MOVE     HR-SAT-STATUS TO ERROR-CODE
002460           PERFORM  Abend-Run
002470       END-IF.
002480       OPEN     INPUT  WEEKLY-TIME-FILE.
002490       IF       NOT HR-WKT-OK
002500           DISPLAY  HR023 HR-WKT-STATUS
002510           MOVE     HR-WKT-STATUS TO ERROR-CODE
002520           PERFORM  Abend-Run
002530       END-IF.
002540       OPEN     INPUT  PROJECT-FILE.
002550       IF       NOT HR-PRJ-OK
002560           DISPLAY  HR024 HR-PRJ-STATUS
002570           MOVE     HR-PRJ-STATUS TO ERROR-CODE
002580           PERFORM  Abend-Run
002590       END-IF.
002600       OPEN     OUTPUT ATTRITION-FILE.
002610       IF       NOT HR-ATR-OK
002620           DISPLAY  HR025 HR-ATR-STATUS
002630           MOVE     HR-ATR-STATUS TO ERROR-CODE
002640           PERFORM  Abend-Run
002650       END-IF.
002660       PERFORM  Read-Employee.
002670       PERFORM  Read-Satisfaction.
002680       PERFORM  Read-Weekly.
002690       PERFORM  Read-Project.
002700* 
002710*     DRIVES ONE EMPLOYEE THROUGH ALL THREE MATCHED-GROUP LOOKUPS,
002720*     THE ATTRITION FORMULA AND THE OUTPUT WRITE, THEN MOVES THE
002730*     DRIVER ON TO THE NEXT EMPLOYEE.
002740 Process-Employee.
002750       PERFORM  Match-Satisfaction THRU Match-Satisfaction-Exit.
002760       PERFORM  Match-Weekly-Time THRU Match-Weekly-Time-Exit.
002770       PERFORM  Match-Project THRU Match-Project-Exit.
002780       PERFORM  Compute-Attrition THRU Compute-Attrition-Exit.
002790       PERFORM  Write-Attrition THRU Write-Attrition-Exit.
002800       ADD      1 TO WS-EMPLOYEES-READ.
002810       PERFORM  Read-Employee.
002820 Process-Employee-Exit.
002830       EXIT.
002840* 
002850*      LEFT-JOIN MATCH OF EMP-SAT AGAINST THE EMPLOYEE DRIVER -
002860*      ONE ROW PER EMPLOYEE ON THE SAT FILE, SO A SINGLE SKIP-
002870*      AHEAD PLUS ONE CONSUME COVERS THE MATCH. NO MATCH FOUND
002880*      LEAVES THE 3.50 MID-SCALE DEFAULT SET BELOW IN PLACE.
002890 Match-Satisfaction.
002900       MOVE     3.50 TO WS-AVG-SATISFACTION.
002910       PERFORM  Skip-Satisfaction THRU Skip-Satisfaction-Exit
002920           UNTIL HR-SAT-AT-EOF
002930              OR SAT-EMP-ID NOT LESS THAN HR-EMP-ID.
002940       IF       NOT HR-SAT-AT-EOF
002950           AND  SAT-EMP-ID = HR-EMP-ID
002960               MOVE     SAT-AVG-SATISFACTION
002970                        TO WS-AVG-SATISFACTION
002980               PERFORM  Read-Satisfaction
002990       END-IF.
003000 Match-Satisfaction-Exit.
003010       EXIT.
003020* 
003030*     14/01/26 JMS - SKIP PARAGRAPH ADVANCES SAT PAST ANY EMPLOYEE
003040*     IT HAS NO ENTRY FOR, WITHOUT TOUCHING THE DRIVER'S POSITION.
003050 Skip-Satisfaction.
003060       PERFORM  Read-Satisfaction.
003070 Skip-Satisfaction-Exit.
003080       EXIT.
003090* 
003100*      WEEKLY-TIME CARRIES SEVERAL ROWS PER EMPLOYEE (ONE PER ISO
003110*      WEEK) SO THE MATCHED GROUP IS ACCUMULATED, NOT JUST READ.
003120*      NO WEEKS ON FILE LEAVES THE 40-HOUR/0.700 DEFAULTS BELOW.
003130 Match-Weekly-Time.
003140       MOVE     ZERO TO WS-WEEK-COUNT WS-HOURS-TOTAL
003150                         WS-PRODUCTIVITY-TOTAL.
003160       PERFORM  Skip-Weekly THRU Skip-Weekly-Exit
003170           UNTIL HR-WKT-AT-EOF
003180              OR WKT-EMP-ID NOT LESS THAN HR-EMP-ID.
003190       PERFORM  Accum-Weekly THRU Accum-Weekly-Exit
003200           UNTIL HR-WKT-AT-EOF
003210              OR WKT-EMP-ID NOT = HR-EMP-ID.
003220       IF       WS-WEEK-COUNT = ZERO
003230           MOVE     40.00 TO WS-AVG-HOURS
003240           MOVE     0.700 TO WS-AVG-PRODUCTIVITY
003250       ELSE
003260           COMPUTE  WS-AVG-HOURS ROUNDED =
003270                    WS-HOURS-TOTAL / WS-WEEK-COUNT
003280           COMPUTE  WS-AVG-PRODUCTIVITY ROUNDED =
003290                    WS-PRODUCTIVITY-TOTAL / WS-WEEK-COUNT
003300       END-IF.
003310 Match-Weekly-Time-Exit.
003320       EXIT.
003330* 
003340 Skip-Weekly.
003350       PERFORM  Read-Weekly.
003360 Skip-Weekly-Exit.
003370       EXIT.
003380* 
003390*     RUNNING TOTALS ONLY - THE AVERAGE ISN'T TAKEN UNTIL THE
003400*     WHOLE GROUP HAS BEEN CONSUMED, BACK IN MATCH-WEEKLY-TIME
003410*     ABOVE.
003420 Accum-Weekly.
003430       ADD      WKT-HOURS-LOGGED TO WS-HOURS-TOTAL.
003440       ADD      WKT-PRODUCTIVITY-RT TO WS-PRODUCTIVITY-TOTAL.
003450       ADD      1 TO WS-WEEK-COUNT.
003460       PERFORM  Read-Weekly.
003470 Accum-Weekly-Exit.
003480       EXIT.
003490* 
003500*      PROJECTS ALSO CARRIES SEVERAL ROWS PER EMPLOYEE, ONE PER
003510*      ASSIGNMENT - EVERY ROW IS TAKEN AS A DISTINCT PROJECT. NO
003520*      PROJECTS ON FILE LEAVES THE 0.800/0.900 DEFAULTS BELOW.
003530 Match-Project.
003540       MOVE     ZERO TO WS-PROJECT-COUNT WS-COMPLETED-COUNT
003550                         WS-ON-TIME-COUNT.
003560       PERFORM  Skip-Project THRU Skip-Project-Exit
003570           UNTIL HR-PRJ-AT-EOF
003580              OR PRJ-EMP-ID NOT LESS THAN HR-EMP-ID.
003590       PERFORM  Accum-Project THRU Accum-Project-Exit
003600           UNTIL HR-PRJ-AT-EOF
003610              OR PRJ-EMP-ID NOT = HR-EMP-ID.
003620       IF       WS-PROJECT-COUNT = ZERO
003630           MOVE     0.800 TO WS-COMPLETION-RATE
003640           MOVE     0.900 TO WS-ON-TIME-RATE
003650       ELSE
003660           COMPUTE  WS-COMPLETION-RATE ROUNDED =
003670                    WS-COMPLETED-COUNT / WS-PROJECT-COUNT
003680           COMPUTE  WS-ON-TIME-RATE ROUNDED =
003690                    WS-ON-TIME-COUNT / WS-PROJECT-COUNT
003700       END-IF.
003710 Match-Project-Exit.
003720       EXIT.
003730* 
003740 Skip-Project.
003750       PERFORM  Read-Project.
003760 Skip-Project-Exit.
003770       EXIT.
003780* 
003790*     ONE ASSIGNMENT ROW = ONE PROJECT COUNTED, REGARDLESS OF HOW
003800*     LONG IT RAN - PRJ-COMPLETED AND PRJ-DELIVERED-ON-TIME ARE
003810*     INDEPENDENT 88S, SO A LATE-BUT-COMPLETED PROJECT IS
003820*     POSSIBLE.
003830 Accum-Project.
003840       ADD      1 TO WS-PROJECT-COUNT.
003850       IF       PRJ-COMPLETED
003860           ADD      1 TO WS-COMPLETED-COUNT
003870       END-IF.
003880       IF       PRJ-DELIVERED-ON-TIME
003890           ADD      1 TO WS-ON-TIME-COUNT
003900       END-IF.
003910       PERFORM  Read-Project.
003920 Accum-Project-Exit.
003930       EXIT.
003940* 
003950*      WEIGHTED ATTRITION HEURISTIC - PEOPLE OPS SPEC MEMO
003960*      2026-01-15. WEIGHTS ARE 45/25/20/10, DO NOT RE-BALANCE
003970*      WITHOUT A NEW MEMO. EACH COMPONENT IS CLIPPED TO 0..1 IN
003980*      ITS OWN PARAGRAPH BELOW BEFORE THE WEIGHTED SUM IS TAKEN.
003990 Compute-Attrition.
004000       COMPUTE  WS-SAT-COMPONENT =
004010                (5.0 - WS-AVG-SATISFACTION) / 4.0.
004020       COMPUTE  WS-HOURS-COMPONENT =
004030                (WS-AVG-HOURS - 45.0) / 20.0.
004040       PERFORM  Clip-Hours THRU Clip-Hours-Exit.
004050       COMPUTE  WS-COMPL-COMPONENT = 1.0 - WS-COMPLETION-RATE.
004060       PERFORM  Clip-Completion THRU Clip-Completion-Exit.
004070       COMPUTE  WS-ON-TIME-COMPONENT = 1.0 - WS-ON-TIME-RATE.
004080       PERFORM  Clip-On-Time THRU Clip-On-Time-Exit.
004090       COMPUTE  WS-PROBABILITY ROUNDED =
004100                (0.45 * WS-SAT-COMPONENT)
004110              + (0.25 * WS-HOURS-COMPONENT)
004120              + (0.20 * WS-COMPL-COMPONENT)
004130              + (0.10 * WS-ON-TIME-COMPONENT).
004140       PERFORM  Clip-Probability THRU Clip-Probability-Exit.
004150 Compute-Attrition-Exit.
004160       EXIT.
004170* 
004180 Clip-Hours.
004190       IF       WS-HOURS-COMPONENT < 0
004200           MOVE     ZERO TO WS-HOURS-COMPONENT
004210       END-IF.
004220       IF       WS-HOURS-COMPONENT > 1
004230           MOVE     1 TO WS-HOURS-COMPONENT
004240       END-IF.
004250 Clip-Hours-Exit.
004260       EXIT.
004270* 
004280 Clip-Completion.
004290       IF       WS-COMPL-COMPONENT < 0
004300           MOVE     ZERO TO WS-COMPL-COMPONENT
004310       END-IF.
004320       IF       WS-COMPL-COMPONENT > 1
004330           MOVE     1 TO WS-COMPL-COMPONENT
004340       END-IF.
004350 Clip-Completion-Exit.
004360       EXIT.
004370* 
004380 Clip-On-Time.
004390       IF       WS-ON-TIME-COMPONENT < 0
004400           MOVE     ZERO TO WS-ON-TIME-COMPONENT
004410       END-IF.
004420       IF       WS-ON-TIME-COMPONENT > 1
004430           MOVE     1 TO WS-ON-TIME-COMPONENT
004440       END-IF.
004450 Clip-On-Time-Exit.
004460       EXIT.
004470* 
004480 Clip-Probability.
004490       IF       WS-PROBABILITY < 0
004500           MOVE     ZERO TO WS-PROBABILITY
004510       END-IF.
004520       IF       WS-PROBABILITY > 1
004530           MOVE     1 TO WS-PROBABILITY
004540       END-IF.
004550 Clip-Probability-Exit.
004560       EXIT.
004570* 
004580*      BUILDS AND WRITES ONE ATTRITION-RISK RECORD. NAME/ROLE
004590*      DEFAULTS COVER THE SAME MISSING-DATA 88S USED THROUGHOUT
004600*      THE ETL STEPS (SEE WSHREMP.COB) - THE HIGH/MEDIUM/LOW
004610*      BANDING BELOW USES THE SAME 0.700/0.400 CUT POINTS AS THE
004620*      REPORT STEPS' D900 RE-BUCKETING LOGIC.
004630 Write-Attrition.
004640       MOVE     SPACES TO HR-ATTRITION-RECORD.
004650       MOVE     HR-EMP-ID TO ATR-EMP-ID.
004660*     NAME/ROLE FILL-IN - .03 CHANGE ABOVE.
004670       IF       HR-EMP-NAME-MISSING
004680           MOVE     "Employee" TO ATR-EMP-NAME
004690       ELSE
004700           MOVE     HR-EMP-NAME TO ATR-EMP-NAME
004710       END-IF.
004720       MOVE     HR-EMP-DEPARTMENT TO ATR-DEPARTMENT.
004730       IF       HR-EMP-ROLE-MISSING
004740           MOVE     "Role" TO ATR-EMP-ROLE
004750       ELSE
004760           MOVE     HR-EMP-ROLE TO ATR-EMP-ROLE
004770       END-IF.
004780*     THE THREE MATCHED-GROUP AVERAGES, CARRIED STRAIGHT ACROSS.
004790       MOVE     WS-AVG-SATISFACTION TO ATR-AVG-SATISFACTION.
004800       MOVE     WS-AVG-HOURS TO ATR-AVG-HOURS.
004810       MOVE     WS-AVG-PRODUCTIVITY TO ATR-AVG-PRODUCTIVITY.
004820       MOVE     WS-PROJECT-COUNT TO ATR-TOTAL-PROJECTS.
004830       MOVE     WS-COMPLETION-RATE TO ATR-COMPLETION-RATE.
004840       MOVE     WS-ON-TIME-RATE TO ATR-ON-TIME-RATE.
004850       MOVE     WS-PROBABILITY TO ATR-ATTRITION-PROB.
004860*     HIGH/MEDIUM/LOW BAND FROM THE PROBABILITY - SEE THE BANNER
004870*     COMMENT ABOVE THIS PARAGRAPH FOR THE CUT-POINT SOURCE.
004880       IF       WS-PROBABILITY NOT LESS THAN 0.700
004890           SET      ATR-RISK-HIGH TO TRUE
004900       ELSE
004910           IF       WS-PROBABILITY NOT LESS THAN 0.400
004920               SET      ATR-RISK-MEDIUM TO TRUE
004930           ELSE
004940               SET      ATR-RISK-LOW TO TRUE
004950           END-IF
004960       END-IF.
004970       WRITE    HR-ATTRITION-RECORD.
004980       ADD      1 TO WS-EMPLOYEES-WRITTEN.
004990 Write-Attrition-Exit.
005000       EXIT.
005010* 
005020*     READS THE EMPLOYEE DRIVER AND SETS THE HR026 EMPTY-MASTER
005030*     SWITCH ON THE VERY FIRST READ IF IT HIT EOF STRAIGHT AWAY.
005040*     06/03/26 JMS - EMPTY-FILE CHECK ADDED HERE, PER .05 ABOVE.
005050 Read-Employee.
005060       READ     EMPLOYEE-FILE
005070           AT END
005080               MOVE "Y" TO WS-EMP-EOF-SW
005090       END-READ.
005100       IF       WS-EMPLOYEES-READ = ZERO AND HR-EMP-AT-EOF
005110           MOVE "Y" TO WS-EMPTY-FILE-SWITCH
005120       ELSE
005130           MOVE "N" TO WS-EMPTY-FILE-SWITCH
005140       END-IF.
005150* 
005160*     NO EMPTY-FILE GUARD NEEDED HERE - AN EMPTY SAT FEED JUST
005170*     MEANS EVERY EMPLOYEE FALLS BACK TO THE 3.50 DEFAULT ABOVE.
005180 Read-Satisfaction.
005190       READ     SATISFACTION-FILE
005200           AT END
005210               MOVE "Y" TO WS-SAT-EOF-SW
005220       END-READ.
005230* 
005240 Read-Weekly.
005250       READ     WEEKLY-TIME-FILE
005260           AT END
005270               MOVE "Y" TO WS-WKT-EOF-SW
005280       END-READ.
005290* 
005300 Read-Project.
005310       READ     PROJECT-FILE
005320           AT END
005330               MOVE "Y" TO WS-PRJ-EOF-SW
005340       END-READ.
005350* 
005360*     CLOSES ALL FIVE FILES AND DISPLAYS THE END-OF-STEP COUNT -
005370*     ALSO WHERE THE HR026 EMPTY-MASTER MESSAGE ACTUALLY FIRES,
005380*     SINCE aa010-OPEN-HR-FILES ONLY SETS THE SWITCH.
005390*     07/01/26 JMS - EMPLOYEES-WRITTEN COUNT ADDED TO THE
005400*     END-OF-STEP DISPLAY LINE, PER PEOPLE OPS' RUN LOG REQUEST.
005410 zz070-Exit.
005420       IF       WS-EMPLOYEES-WERE-EMPTY
005430           DISPLAY  HR026
005440       END-IF.
005450       CLOSE    EMPLOYEE-FILE
005460                SATISFACTION-FILE
005470                WEEKLY-TIME-FILE
005480                PROJECT-FILE
005490                ATTRITION-FILE.
005500       DISPLAY  PROG-NAME " COMPLETE - EMPLOYEES WRITTEN = "
005510                WS-EMPLOYEES-WRITTEN.
005520* 
005530*     ABENDS ON A FILE-OPEN FAILURE - CLOSES WHATEVER MAY
005540*     ALREADY BE OPEN (COBOL IGNORES A CLOSE ON A FILE NOT
005550*     OPEN) AND STOPS.
005560 Abend-Run.
005570       DISPLAY  "HR030 ABENDING - ERROR CODE " ERROR-CODE.
005580       CLOSE    EMPLOYEE-FILE
005590                SATISFACTION-FILE
005600                WEEKLY-TIME-FILE
005610                PROJECT-FILE
005620                ATTRITION-FILE.
005630       STOP     RUN.
005640* 
