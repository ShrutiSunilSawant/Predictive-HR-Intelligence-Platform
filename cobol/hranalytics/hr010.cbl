000100* **************************************************************
000110*                                                              *
000120*                HR ANALYTICS - SATISFACTION ETL               *
000130*       STEP 1 OF THE NIGHTLY HR PREDICTIVE ANALYTICS RUN      *
000140*                                                              *
000150* **************************************************************
000160* 
000170 IDENTIFICATION          DIVISION.
000180* ================================
000190* 
000200 PROGRAM-ID.        HR010.
000210* 
000220 AUTHOR.            J M SANDHU, 04/01/26.
000230* 
000240 INSTALLATION.      APPLEWOOD COMPUTERS - HR SYSTEMS GROUP.
000250* 
000260 DATE-WRITTEN.      04/01/26.
000270* 
000280 DATE-COMPILED.
000290* 
000300 SECURITY.          COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000310       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE. SEE
000320       FILE COPYING FOR DETAILS.
000330* 
000340*     REMARKS.       READS THE ENGAGEMENT-SURVEY RESPONSE FILE,
000350*                 SORTED BY EMPLOYEE, AND WRITES ONE AVERAGE
000360*                 SATISFACTION SCORE PER EMPLOYEE. FIRST OF FIVE
000370*                 CHAINED JOB STEPS - SEE HR020, HR030, HR040 AND
000380*                 HR050.
000390* 
000400*     VERSION.       SEE PROG-NAME IN WS.
000410* 
000420*     CALLED MODULES. NONE.
000430* 
000440*     FILES USED.
000450*                         SURVEY.  ENGAGEMENT SURVEY RESPONSES.
000460*                         EMP-SAT. EMPLOYEE AVERAGE SATISFACTION.
000470* 
000480*     ERROR MESSAGES USED.
000490*                         HR001 - HR003.
000500* 
000510*  CHANGES.
000520*   04/01/26 JMS - 1.0.00 CREATED - FIRST CUT OF THE HR ANALYTICS
000530*                         NIGHTLY BATCH. PEOPLE OPS TICKET
000540*                         #HR-101.
000550*   11/01/26 JMS -    .01 CONTROL BREAK REWRITTEN TO USE HR-SVY-
000560*                         PRIOR-ID INSTEAD OF READING AHEAD - EDGE
000570*                         CASE ON SINGLE-RESPONSE EMPLOYEES WAS
000580*                         DROPPING THE LAST GROUP. TICKET #HR-104.
000590*   25/01/26 JMS -    .02 SVY-SCORE-ABSENT DEFAULT OF 3.50 ADDED -
000600*                         FEED FROM THE UK OFFICE OMITS THE SCORE
000610*                         COLUMN SOME NIGHTS. TICKET #HR-109.
000620*   02/02/26 JMS -    .03 ROUNDING CHANGED FROM TRUNCATE TO
000630*                         ROUNDED (HALF-UP) ON HR-SAT-AVERAGE PER
000640*                         SPEC MEMO FROM PEOPLE OPS, 2026-01-30.
000650*   17/02/26 CJT -    .04 Y2K-STYLE REVIEW OF DATE FIELDS - NONE
000660*                         HELD IN THIS PROGRAM, NO CHANGE
000670*                         REQUIRED.
000680*   20/02/26 CJT -    .05 TIDIED UP PARAGRAPH NUMBERING TO MATCH
000690*                         THE SHOP STANDARD (A-, B-, Z- RANGES).
000700*   06/03/26 JMS -    .06 ADDED HR003 ABEND MSG WHEN SURVEY FILE
000710*                         IS COMPLETELY EMPTY - PRODUCTION RUN ON
000720*                         2026-03-05 WROTE A ZERO-RECORD EMP-SAT
000730*                         FILE SILENTLY AND HR030 CHOKED ON IT.
000740*   30/03/26 CJT -    .07 PARAGRAPH NAMES DE-STANDARDISED BACK TO
000750*                         PLAIN DESCRIPTIVE NAMES (READ-SURVEY,
000760*                         WRITE-SATISFACTION AND SO ON), WITH THE
000770*                         AA010-/ZZ070- TAGS KEPT ONLY ON THE OPEN
000780*                         AND CLOSE PARAGRAPHS. THE A-/B-/Z- RANGE
000790*                         SCHEME FROM .05 NEVER CAUGHT ON ANYWHERE
000800*                         ELSE IN THE SHOP AND WAS MAKING THE CODE
000810*                         HARDER TO CROSS-REFERENCE, NOT EASIER.
000820* 
000830* **************************************************************
000840* 
000850 ENVIRONMENT             DIVISION.
000860* ================================
000870* 
000880 CONFIGURATION           SECTION.
000890     SOURCE-COMPUTER.        Z196.
000900     OBJECT-COMPUTER.        Z196.
000910     SPECIAL-NAMES.
000920       CRT STATUS IS COB-CRT-STATUS.
000930* 
000940 INPUT-OUTPUT            SECTION.
000950     FILE-CONTROL.
000960     COPY "SELHR03.COB".
000970     COPY "SELHR05.COB".
000980* 
000990 DATA                    DIVISION.
001000* ================================
001010* 
001020 FILE                    SECTION.
001030     COPY "FDHR03.COB".
001040     COPY "FDHR05.COB".
001050* 
001060 WORKING-STORAGE SECTION.
001070* ------------------------
001080* 
001090     77 PROG-NAME PIC X(16)   VALUE "HR010 (1.0.07)".
001100* 
001110*     FILE-STATUS PAIRS AND THE HOME-GROWN EOF/EMPTY-FILE FLAGS
001120*     THE CONTROL BREAK DRIVES OFF.
001130 01  WS-SWITCHES.
001140       03  HR-SVY-STATUS         PIC XX.
001150         88  HR-SVY-OK               VALUE "00".
001160         88  HR-SVY-EOF              VALUE "10".
001170       03  HR-SAT-STATUS         PIC XX.
001180         88  HR-SAT-OK               VALUE "00".
001190*         SEPARATE FROM HR-SVY-EOF ABOVE - THIS ONE DRIVES THE
001200*         MAIN PERFORM ... UNTIL, THE 88 ON THE STATUS CODE ONLY
001210*         TELLS US WHY THE LAST READ STOPPED.
001220       03  WS-EOF-SWITCH         PIC X       VALUE "N".
001230         88  HR-SVY-AT-EOF           VALUE "Y".
001240*         SET "Y" AT START OF RUN, CLEARED THE MOMENT A REAL
001250*         RECORD COMES BACK - SEE HR003 IN ZZ070-EXIT.
001260       03  WS-EMPTY-FILE-SWITCH  PIC X       VALUE "Y".
001270         88  WS-SURVEY-WAS-EMPTY      VALUE "Y".
001280* 
001290*     RUN COUNTS FOR THE COMPLETION MESSAGE - ALL COMP (BINARY),
001300*     NEVER DISPLAY, PER SHOP STANDARD FOR SUBSCRIPTS/COUNTERS.
001310 01  WS-COUNTERS.
001320       03  WS-RESPONSE-COUNT  BINARY-CHAR UNSIGNED    VALUE ZERO.
001330       03  WS-EMPLOYEE-COUNT  BINARY-SHORT UNSIGNED   VALUE ZERO.
001340       03  WS-RESPONSES-READ  BINARY-LONG UNSIGNED    VALUE ZERO.
001350* 
001360*     RUNNING SUM FOR THE CURRENT EMPLOYEE'S GROUP OF RESPONSES.
001370 01  WS-ACCUMULATORS.
001380       03  WS-RESPONSE-SUM  PIC S9(6)V99    COMP-3  VALUE ZERO.
001390*         DISPLAY-NUMERIC VIEW OF THE SAME BYTES - HANDY WHEN
001400*         DEBUGGING A DUMP, COMP-3 DOES NOT SHOW UP READABLE.
001410       03  WS-RESPONSE-SUM-9     REDEFINES WS-RESPONSE-SUM
001420                                 PIC S9(6)V99.
001430* 
001440 01  WS-WORK-FIELDS.
001450*         HOLDS THE EMPLOYEE ID OF THE GROUP CURRENTLY BEING
001460*         ACCUMULATED - COMPARED AGAINST THE INCOMING RECORD ON
001470*         EVERY PASS TO DETECT A CONTROL BREAK.
001480       03  WS-PRIOR-EMP-ID       PIC X(8)    VALUE SPACES.
001490       03  WS-PRIOR-EMP-BROKEN   REDEFINES WS-PRIOR-EMP-ID.
001500         05  WS-PRIOR-EMP-SITE     PIC X(3).
001510         05  WS-PRIOR-EMP-SEQ      PIC X(5).
001520       03  WS-CURRENT-SCORE      PIC 9V99    VALUE ZERO.
001530* 
001540 01  ERROR-MESSAGES.
001550       03  HR001   PIC X(40)   VALUE
001560           "HR001 SURVEY FILE OPEN ERROR - STATUS =".
001570       03  HR002   PIC X(43)   VALUE
001580           "HR002 EMP-SAT FILE OPEN ERROR - STATUS =".
001590       03  HR003   PIC X(38)   VALUE
001600           "HR003 SURVEY FILE HELD NO RECORDS AT ALL".
001610* 
001620 01  ERROR-CODE              PIC 999.
001630 01  ERROR-CODE-X  REDEFINES ERROR-CODE  PIC XXX.
001640* 
001650 PROCEDURE               DIVISION.
001660* ================================
001670* 
001680*     TOP LEVEL OF THE STEP - OPEN, RUN THE CONTROL BREAK OVER
001690*     THE WHOLE SURVEY FILE, CLOSE.  THE FILE ARRIVES PRE-SORTED
001700*     BY EMPLOYEE FROM THE FEED, SO NO SORT VERB IS NEEDED HERE -
001710*     SEE HR020 FOR A STEP THAT DOES SORT ITS INPUT.
001720 Main-Control.
001730       PERFORM  aa010-Open-Hr-Files.
001740       PERFORM  Process-Survey THRU Process-Survey-Exit
001750           UNTIL HR-SVY-AT-EOF.
001760       PERFORM  zz070-Exit.
001770       STOP     RUN.
001780* 
001790*     OPENS BOTH FILES AND PRIMES THE CONTROL BREAK BY READING
001800*     THE FIRST SURVEY RECORD - WS-PRIOR-EMP-ID IS SEEDED FROM IT
001810*     SO THE VERY FIRST RECORD DOES NOT LOOK LIKE A BREAK.
001820 aa010-Open-Hr-Files.
001830       OPEN     INPUT  SURVEY-FILE.
001840       IF       NOT HR-SVY-OK
001850           DISPLAY  HR001 HR-SVY-STATUS
001860           MOVE     HR-SVY-STATUS TO ERROR-CODE
001870           PERFORM  Abend-Run
001880       END-IF.
001890       OPEN     OUTPUT SATISFACTION-FILE.
001900       IF       NOT HR-SAT-OK
001910           DISPLAY  HR002 HR-SAT-STATUS
001920           MOVE     HR-SAT-STATUS TO ERROR-CODE
001930           PERFORM  Abend-Run
001940       END-IF.
001950       PERFORM  Read-Survey.
001960       IF       NOT HR-SVY-AT-EOF
001970           MOVE     "N" TO WS-EMPTY-FILE-SWITCH
001980           MOVE     SVY-EMP-ID TO WS-PRIOR-EMP-ID
001990       END-IF.
002000* 
002010*     ONE PASS OF THE CONTROL BREAK. A CHANGE OF SVY-EMP-ID FROM
002020*     THE PRIOR RECORD ENDS THE OLD EMPLOYEE'S GROUP AND STARTS A
002030*     NEW ONE - SEE B200 ABOUT NOT WRITING A SATISFACTION RECORD
002040*     UNTIL THE GROUP IS ACTUALLY COMPLETE.
002050 Process-Survey.
002060       IF       SVY-EMP-ID NOT = WS-PRIOR-EMP-ID
002070*         NEW EMPLOYEE STARTING - FLUSH THE PRIOR GROUP'S AVERAGE
002080*         AND RESET THE RUNNING SUM/COUNT FOR THE ONE JUST BEGUN.
002090           PERFORM  Write-Satisfaction
002100           MOVE     SVY-EMP-ID TO WS-PRIOR-EMP-ID
002110           MOVE     ZERO TO WS-RESPONSE-SUM
002120                             WS-RESPONSE-COUNT
002130       END-IF.
002140*     UK OFFICE FEED SOMETIMES OMITS THE SCORE COLUMN - DEFAULT
002150*     TO A NEUTRAL 3.50 RATHER THAN LET A ZERO DRAG THE AVERAGE
002160*     DOWN. SEE .02 IN THE CHANGE LOG ABOVE.
002170       IF       SVY-SCORE-ABSENT
002180           MOVE     3.50 TO WS-CURRENT-SCORE
002190       ELSE
002200           MOVE     SVY-NUMERIC-RESPONSE TO WS-CURRENT-SCORE
002210       END-IF.
002220       ADD      WS-CURRENT-SCORE TO WS-RESPONSE-SUM.
002230       ADD      1 TO WS-RESPONSE-COUNT.
002240       ADD      1 TO WS-RESPONSES-READ.
002250       PERFORM  Read-Survey.
002260*     END OF FILE ARRIVES MID-GROUP FOR THE LAST EMPLOYEE ON THE
002270*     FEED - THAT LAST GROUP HAS TO BE FLUSHED HERE TOO, NOT JUST
002280*     ON THE NEXT ID CHANGE, WHICH NEVER COMES.
002290       IF       HR-SVY-AT-EOF
002300           PERFORM  Write-Satisfaction
002310       END-IF.
002320 Process-Survey-Exit.
002330       EXIT.
002340* 
002350*     WRITES ONE EMP-SAT RECORD HOLDING THE JUST-COMPLETED GROUP'S
002360*     AVERAGE SCORE. CALLED BOTH ON A CONTROL BREAK AND AT EOF -
002370*     SKIPPED WHEN THE COUNT IS STILL ZERO, WHICH ONLY HAPPENS ON
002380*     THE VERY FIRST CALL BEFORE ANY RECORD HAS BEEN READ AT ALL.
002390 Write-Satisfaction.
002400       IF       WS-RESPONSE-COUNT = ZERO
002410           GO TO Write-Satisfaction-Exit
002420       END-IF.
002430       MOVE     SPACES TO HR-SATISFACTION-RECORD.
002440       MOVE     WS-PRIOR-EMP-ID TO SAT-EMP-ID.
002450*     ROUNDED (HALF-UP), NOT TRUNCATED - SEE .03 ABOVE, PEOPLE OPS
002460*     WANTED THIS TO MATCH THE WAY THE SURVEY TOOL ITSELF ROUNDS.
002470       COMPUTE  SAT-AVG-SATISFACTION ROUNDED =
002480                WS-RESPONSE-SUM / WS-RESPONSE-COUNT.
002490       WRITE    HR-SATISFACTION-RECORD.
002500       ADD      1 TO WS-EMPLOYEE-COUNT.
002510 Write-Satisfaction-Exit.
002520       EXIT.
002530* 
002540*     SINGLE READ POINT FOR THE SURVEY FILE. ALSO CATCHES THE
002550*     DEGENERATE CASE OF A COMPLETELY EMPTY FEED - IF THE FIRST
002560*     READ EVER DONE HITS EOF STRAIGHT AWAY, WS-EMPTY-FILE-SWITCH
002570*     STAYS "Y" AND ZZ070-EXIT BELOW RAISES HR003.
002580 Read-Survey.
002590       READ     SURVEY-FILE
002600           AT END
002610               MOVE "Y" TO WS-EOF-SWITCH
002620       END-READ.
002630       IF       WS-RESPONSES-READ = ZERO AND HR-SVY-AT-EOF
002640           MOVE "Y" TO WS-EMPTY-FILE-SWITCH
002650       END-IF.
002660* 
002670*     NORMAL END OF RUN - CLOSE BOTH FILES AND REPORT THE COUNT
002680*     OF EMPLOYEE RECORDS WRITTEN. HR003 FIRES HERE, NOT AT OPEN
002690*     TIME, BECAUSE AN EMPTY FILE OPENS CLEANLY - IT ONLY SHOWS
002700*     ITSELF ON THE FIRST READ. TICKET #HR-121 (SEE CHANGE .06).
002710 zz070-Exit.
002720       IF       WS-SURVEY-WAS-EMPTY
002730           DISPLAY  HR003
002740       END-IF.
002750       CLOSE    SURVEY-FILE
002760                SATISFACTION-FILE.
002770       DISPLAY  PROG-NAME " COMPLETE - EMPLOYEES WRITTEN = "
002780                WS-EMPLOYEE-COUNT.
002790* 
002800*     ABNORMAL END - AN OPEN FAILED. CLOSE WHATEVER IS OPEN (COBOL
002810*     IGNORES A CLOSE ON A FILE THAT NEVER OPENED) AND STOP - THIS
002820*     STEP HAS NO RESTART LOGIC, THE WHOLE NIGHTLY RUN IS RE-RUN
002830*     FROM HR010 IF IT ABENDS.
002840 Abend-Run.
002850       DISPLAY  "HR010 ABENDING - ERROR CODE " ERROR-CODE.
002860       CLOSE    SURVEY-FILE
002870                SATISFACTION-FILE.
002880       STOP     RUN.
002890* 
