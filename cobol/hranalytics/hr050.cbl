000400* **************************************************************
000410*                                                              *
000420*         HR ANALYTICS - EMPLOYEE DETAIL INQUIRY UTILITY      *
000430*       STANDALONE STEP - RUN ON DEMAND, NOT PART OF THE      *
000440*                   NIGHTLY CHAIN HR010-HR040                 *
000450*                                                              *
000460* **************************************************************
000470* 
000480 IDENTIFICATION          DIVISION.
000490* ================================
000500* 
000510 PROGRAM-ID.        HR050.
000520* 
000530 AUTHOR.            J M SANDHU, 09/01/26.
000540* 
000550 INSTALLATION.      APPLEWOOD COMPUTERS - HR SYSTEMS GROUP.
000560* 
000570 DATE-WRITTEN.      09/01/26.
000580* 
000590 DATE-COMPILED.
000600* 
000610 SECURITY.          COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000620       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE. SEE
000630       FILE COPYING FOR DETAILS.
000640* 
000650*     REMARKS.       ON-DEMAND LOOKUP OF ONE EMPLOYEE, KEYED BY
000660*                 THE EMPLOYEE ID PASSED AS A COMMAND-LINE
000670*                 PARAMETER. DISPLAYS THE MASTER RECORD, THE
000680*                 ATTRITION SCORE WITH RISK RE-DERIVED AT THE
000690*                 REPORT THRESHOLDS, AND FILTERED DUMPS OF THE
000700*                 RAW TIMELOG AND PROJECT RECORDS FOR THAT
000710*                 EMPLOYEE. NOT CHAINED TO HR010-HR040 - RUN
000720*                 BY THE HR DESK WHEN A MANAGER ASKS "WHY IS
000730*                 THIS PERSON FLAGGED".
000740* 
000750*     VERSION.       SEE PROG-NAME IN WS.
000760* 
000770*     CALLED MODULES. NONE.
000780* 
000790*     FILES USED.
000800*                         EMPLOYEES, ATTRITION, TIMELOG,
000810*                         PROJECTS - ALL INPUT, ALL READ
000820*                         SEQUENTIALLY TO END OR FIRST MATCH -
000830*                         NONE OF THEM ARE KEYED FILES.
000840* 
000850*     ERROR MESSAGES USED.
000860*                         HR051 - HR059.
000870* 
000880*  CHANGES.
000890*   09/01/26 JMS - 1.0.00 CREATED - FIFTH AND FINAL STEP, A
000900*                         STANDALONE ON-DEMAND LOOKUP FOR ONE
000910*                         EMPLOYEE, WANTED BY THE HR DESK FOR
000920*                         FOLLOWING UP HIGH-RISK LISTINGS FROM
000930*                         HR040. TICKET #HR-111.
000940*   16/01/26 JMS -    .01 ADDED THE TIMELOG AND PROJECT
000950*                         FILTERED DUMPS SO THE DESK DOES NOT
000960*                         HAVE TO GREP THE RAW FEEDS BY HAND.
000970*                         TICKET #HR-116.
000980*   03/02/26 CJT -    .02 RISK NOW RE-DERIVED VIA THE SAME
000990*                         PATTERN AS THE REPORT-RISK PARAGRAPH IN
001000*                         HR040 (0.55/0.35) - SEE WSHRATR.COB'S
001010*                         03/02/26 NOTE. DO NOT TEST THE FILE'S
001020*                         OWN ATR-RISK-LEVEL 88S HERE. TICKET
001030*                         #HR-117.
001040*   17/02/26 CJT -    .03 Y2K-STYLE REVIEW - TLG-WORK-DATE IS
001050*                         HELD 9(8) CCYYMMDD, NO 2-DIGIT YEAR
001060*                         STORAGE ANYWHERE IN THIS PROGRAM, NO
001070*                         CHANGE REQUIRED.
001080*   06/03/26 JMS -    .04 A BLANK COMMAND-LINE PARAMETER USED
001090*                         TO FALL THROUGH AND MATCH THE FIRST
001100*                         SPACE-FILLED FILLER RECORD IT MET -
001110*                         NOW ABENDS WITH HR051 INSTEAD. TICKET
001120*                         #HR-121.
001130*   22/03/26 CJT -    .05 PARAGRAPH NAMES DE-STANDARDISED TO
001140*                         MATCH THE REST OF THE SUITE - THE OLD
001150*                         LETTER-RANGE NUMBERING (A000/B1XX/C1XX/
001160*                         D900/Z1XX/Z900) NEVER MATCHED HOW THE
001170*                         GROUP ACTUALLY NAMES A PARAGRAPH, AND
001180*                         WAS FLAGGED AGAIN AT REVIEW. OPEN AND
001190*                         CLOSE ARE NOW THE ONLY TWO TAGGED
001200*                         PARAGRAPHS (AA010-/ZZ070-), EVERYTHING
001210*                         ELSE IS A PLAIN DESCRIPTIVE NAME. NO
001220*                         LOGIC CHANGED. TICKET #HR-129.
001230* 
001240* **************************************************************
001250* 
001260 ENVIRONMENT             DIVISION.
001270* ================================
001280* 
001290 CONFIGURATION           SECTION.
001300     SOURCE-COMPUTER.        Z196.
001310     OBJECT-COMPUTER.        Z196.
001320     SPECIAL-NAMES.
001330       CRT STATUS IS COB-CRT-STATUS.
001340* 
001350 INPUT-OUTPUT            SECTION.
001360     FILE-CONTROL.
001370     COPY "SELHR01.COB".
001380     COPY "SELHR07.COB".
001390     COPY "SELHR04.COB".
001400     COPY "SELHR02.COB".
001410* 
001420 DATA                    DIVISION.
001430* ================================
001440* 
001450 FILE                    SECTION.
001460     COPY "FDHR01.COB".
001470     COPY "FDHR07.COB".
001480     COPY "FDHR04.COB".
001490     COPY "FDHR02.COB".
001500* 
001510 WORKING-STORAGE SECTION.
001520* ------------------------
001530* 
001540     77 PROG-NAME PIC X(16)   VALUE "HR050 (1.0.05)".
001550* 
001560*      THE ONE AND ONLY SELECTION KEY FOR THIS RUN - EVERYTHING
001570*      ELSE IN THE PROGRAM EXISTS TO FIND, DISPLAY OR FILTER ON
001580*      THIS ONE VALUE.
001590 01  WS-PARM-AREA.
001600       03  WS-TARGET-EMP-ID      PIC X(8)   VALUE SPACES.
001610       03  WS-PARM-FIRST-BYTE  REDEFINES WS-TARGET-EMP-ID.
001620         05  WS-PARM-BYTE-1        PIC X.
001630         05  FILLER                PIC X(7).
001640* 
001650*      FILE-STATUS PAIRS FOR THE FOUR INPUT FILES, PLUS THE
001660*      EOF AND FOUND SWITCHES THAT DRIVE THE SCAN-TO-MATCH
001670*      PERFORMS BELOW - NONE OF THESE FILES ARE KEYED SO EVERY
001680*      "FIND" IS A LINEAR SEARCH.
001690 01  WS-SWITCHES.
001700       03  HR-EMP-STATUS         PIC XX.
001710         88  HR-EMP-OK               VALUE "00".
001720       03  HR-ATR-STATUS         PIC XX.
001730         88  HR-ATR-OK               VALUE "00".
001740       03  HR-TLG-STATUS         PIC XX.
001750         88  HR-TLG-OK               VALUE "00".
001760       03  HR-PRJ-STATUS         PIC XX.
001770         88  HR-PRJ-OK               VALUE "00".
001780       03  WS-EMP-EOF-SW         PIC X       VALUE "N".
001790         88  HR-EMP-AT-EOF           VALUE "Y".
001800       03  WS-ATR-EOF-SW         PIC X       VALUE "N".
001810         88  HR-ATR-AT-EOF           VALUE "Y".
001820       03  WS-TLG-EOF-SW         PIC X       VALUE "N".
001830         88  HR-TLG-AT-EOF           VALUE "Y".
001840       03  WS-PRJ-EOF-SW         PIC X       VALUE "N".
001850         88  HR-PRJ-AT-EOF           VALUE "Y".
001860       03  WS-EMP-FOUND-SW       PIC X       VALUE "N".
001870         88  WS-EMP-WAS-FOUND         VALUE "Y".
001880       03  WS-ATR-FOUND-SW       PIC X       VALUE "N".
001890         88  WS-ATR-WAS-FOUND         VALUE "Y".
001900* 
001910*      COUNTS OF MATCHING TIMELOG/PROJECT RECORDS - USED ONLY
001920*      TO DECIDE WHETHER TO PRINT THE "NONE ON FILE" MESSAGES
001930*      HR058/HR059, NOT DISPLAYED THEMSELVES.
001940 01  WS-COUNTERS.
001950       03  WS-TIMELOG-COUNT   BINARY-LONG UNSIGNED   VALUE ZERO.
001960       03  WS-PROJECT-COUNT   BINARY-LONG UNSIGNED   VALUE ZERO.
001970* 
001980*      CCYYMMDD BREAKOUT FOR THE TIMELOG DATE DISPLAY LINE -
001990*      SAME REDEFINES SHAPE USED THROUGHOUT THE SUITE.
002000 01  WS-DATE-BREAKOUT.
002010       03  WS-DATE-RAW        PIC 9(8)    VALUE ZERO.
002020       03  WS-DATE-PARTS  REDEFINES WS-DATE-RAW.
002030         05  WS-DATE-YYYY        PIC 9(4).
002040         05  WS-DATE-MM          PIC 9(2).
002050         05  WS-DATE-DD          PIC 9(2).
002060* 
002070 01  WS-PROJECT-STATUS-TEXT   PIC X(9)  VALUE SPACES.
002080* 
002090*      REPORT-THRESHOLD RISK BUCKET, RE-DERIVED HERE RATHER
002100*      THAN TRUSTING THE ATTRITION FILE'S OWN ATR-RISK-LEVEL -
002110*      SEE THE .02 CHANGE ABOVE.
002120 01  WS-REPORT-RISK-AREA.
002130       03  WS-REPORT-RISK      PIC X(6)    VALUE SPACES.
002140         88  WS-REPORT-RISK-HIGH     VALUE "HIGH  ".
002150         88  WS-REPORT-RISK-MEDIUM   VALUE "MEDIUM".
002160         88  WS-REPORT-RISK-LOW      VALUE "LOW   ".
002170* 
002180 01  ERROR-MESSAGES.
002190       03  HR051   PIC X(45)   VALUE
002200           "HR051 EMPLOYEE ID PARAMETER MISSING OR BLANK".
002210       03  HR052   PIC X(41)   VALUE
002220           "HR052 EMPLOYEE FILE OPEN ERROR - STATUS =".
002230       03  HR053   PIC X(41)   VALUE
002240           "HR053 ATTRITION FILE OPEN ERROR STATUS =".
002250       03  HR054   PIC X(41)   VALUE
002260           "HR054 TIMELOG FILE OPEN ERROR - STATUS =".
002270       03  HR055   PIC X(41)   VALUE
002280           "HR055 PROJECT FILE OPEN ERROR - STATUS =".
002290       03  HR056   PIC X(38)   VALUE
002300           "HR056 EMPLOYEE ID NOT ON MASTER FILE".
002310       03  HR057   PIC X(41)   VALUE
002320           "HR057 NO ATTRITION SCORE FOR EMPLOYEE".
002330       03  HR058   PIC X(37)   VALUE
002340           "  (NO TIMELOG ENTRIES ON FILE)".
002350       03  HR059   PIC X(37)   VALUE
002360           "  (NO PROJECT ASSIGNMENTS ON FILE)".
002370* 
002380 01  ERROR-CODE              PIC 999.
002390 01  ERROR-CODE-X  REDEFINES ERROR-CODE  PIC XXX.
002400* 
002410 PROCEDURE               DIVISION.
002420* ================================
002430* 
002440*      TOP-LEVEL FLOW FOR THE WHOLE INQUIRY - OPEN, FIND THE
002450*      EMPLOYEE, THEN EITHER SHOW EVERYTHING WE HAVE ON THEM OR
002460*      SAY WE COULDN'T FIND THEM. ONE EMPLOYEE PER RUN, THEN
002470*      STOP - THIS IS A DESK TOOL, NOT A BATCH STEP.
002480 Main-Control.
002490       PERFORM  aa010-Open-Hr-Files.
002500       PERFORM  Find-Employee THRU Find-Employee-Exit
002510           UNTIL HR-EMP-AT-EOF OR WS-EMP-WAS-FOUND.
002520       IF       WS-EMP-WAS-FOUND
002530           PERFORM  Display-Employee
002540           PERFORM  Find-Attrition THRU Find-Attrition-Exit
002550               UNTIL HR-ATR-AT-EOF OR WS-ATR-WAS-FOUND
002560           PERFORM  Display-Attrition
002570           DISPLAY  "-- TIME LOG --"
002580           PERFORM  List-Timelog THRU List-Timelog-Exit
002590               UNTIL HR-TLG-AT-EOF
002600           IF       WS-TIMELOG-COUNT = ZERO
002610               DISPLAY  HR058
002620           END-IF
002630           DISPLAY  "-- PROJECTS --"
002640           PERFORM  List-Projects THRU List-Projects-Exit
002650               UNTIL HR-PRJ-AT-EOF
002660           IF       WS-PROJECT-COUNT = ZERO
002670               DISPLAY  HR059
002680           END-IF
002690       ELSE
002700           DISPLAY  HR056 " " WS-TARGET-EMP-ID
002710       END-IF.
002720       PERFORM  zz070-Exit.
002730       STOP     RUN.
002740* 
002750*      OPENS ALL FOUR INPUT FEEDS AND PRIMES THEM WITH A FIRST
002760*      READ EACH. A BLANK OR SPACE-FILLED COMMAND-LINE PARAMETER
002770*      ABENDS RIGHT HERE (SEE THE .04 CHANGE ABOVE) RATHER THAN
002780*      BEING LET THROUGH TO MATCH THE FIRST FILLER RECORD IT
002790*      HAPPENED TO MEET.
002800 aa010-Open-Hr-Files.
002810       ACCEPT   WS-TARGET-EMP-ID FROM COMMAND-LINE.
002820       IF       WS-PARM-BYTE-1 = SPACE
002830           DISPLAY  HR051
002840           MOVE     051 TO ERROR-CODE
002850           PERFORM  Abend-Run
002860       END-IF.
002870       OPEN     INPUT  EMPLOYEE-FILE.
002880       IF       NOT HR-EMP-OK
002890           DISPLAY  HR052 HR-EMP-STATUS
002900           MOVE     HR-EMP-STATUS TO ERROR-CODE
002910           PERFORM  Abend-Run
002920       END-IF.
002930       OPEN     INPUT  ATTRITION-FILE.
002940       IF       NOT HR-ATR-OK
002950           DISPLAY  HR053 HR-ATR-STATUS
002960           MOVE     HR-ATR-STATUS TO ERROR-CODE
002970           PERFORM  Abend-Run
002980       END-IF.
002990       OPEN     INPUT  TIMELOG-FILE.
003000       IF       NOT HR-TLG-OK
003010           DISPLAY  HR054 HR-TLG-STATUS
003020           MOVE     HR-TLG-STATUS TO ERROR-CODE
003030           PERFORM  Abend-Run
003040       END-IF.
003050       OPEN     INPUT  PROJECT-FILE.
003060       IF       NOT HR-PRJ-OK
003070           DISPLAY  HR055 HR-PRJ-STATUS
003080           MOVE     HR-PRJ-STATUS TO ERROR-CODE
003090           PERFORM  Abend-Run
003100       END-IF.
003110       PERFORM  Read-Employee.
003120       PERFORM  Read-Attrition.
003130       PERFORM  Read-Timelog.
003140       PERFORM  Read-Project.
003150* 
003160*      NONE OF THE FOUR FILES ARE KEYED, SO "FIND" MEANS SCAN
003170*      TO EOF OR FIRST MATCH ON EMPLOYEE ID.
003180 Find-Employee.
003190       IF       HR-EMP-ID = WS-TARGET-EMP-ID
003200           MOVE     "Y" TO WS-EMP-FOUND-SW
003210       ELSE
003220           PERFORM  Read-Employee
003230       END-IF.
003240 Find-Employee-Exit.
003250       EXIT.
003260* 
003270 Find-Attrition.
003280       IF       ATR-EMP-ID = WS-TARGET-EMP-ID
003290           MOVE     "Y" TO WS-ATR-FOUND-SW
003300       ELSE
003310           PERFORM  Read-Attrition
003320       END-IF.
003330 Find-Attrition-Exit.
003340       EXIT.
003350* 
003360*      FILTERED DUMP - EVERY MATCHING RECORD ON THE FILE IS
003370*      LISTED, NOT JUST THE FIRST ONE.
003380 List-Timelog.
003390       IF       TLG-EMP-ID = WS-TARGET-EMP-ID
003400           ADD      1 TO WS-TIMELOG-COUNT
003410           MOVE     TLG-WORK-DATE TO WS-DATE-RAW
003420           DISPLAY  "  " WS-DATE-YYYY "-" WS-DATE-MM "-"
003430                    WS-DATE-DD "  HOURS " TLG-HOURS-LOGGED
003440                    "  BILLABLE " TLG-BILLABLE-HOURS
003450       END-IF.
003460       PERFORM  Read-Timelog.
003470 List-Timelog-Exit.
003480       EXIT.
003490* 
003500 List-Projects.
003510       IF       PRJ-EMP-ID = WS-TARGET-EMP-ID
003520           ADD      1 TO WS-PROJECT-COUNT
003530           IF       PRJ-COMPLETED
003540               MOVE     "COMPLETED" TO WS-PROJECT-STATUS-TEXT
003550           ELSE
003560               MOVE     "ACTIVE   " TO WS-PROJECT-STATUS-TEXT
003570           END-IF
003580           DISPLAY  "  " PRJ-PROJECT-ID "  "
003590                    WS-PROJECT-STATUS-TEXT "  ON-TIME "
003600                    PRJ-ON-TIME
003610       END-IF.
003620       PERFORM  Read-Project.
003630 List-Projects-Exit.
003640       EXIT.
003650* 
003660 Display-Employee.
003670       DISPLAY  "-- EMPLOYEE MASTER --".
003680       DISPLAY  "  EMPLOYEE ID    : " HR-EMP-ID.
003690       DISPLAY  "  NAME           : " HR-EMP-NAME.
003700       DISPLAY  "  DEPARTMENT     : " HR-EMP-DEPARTMENT.
003710       DISPLAY  "  ROLE           : " HR-EMP-ROLE.
003720       DISPLAY  "  JOB LEVEL      : " HR-EMP-JOB-LEVEL.
003730       DISPLAY  "  TENURE (YEARS) : " HR-EMP-TENURE.
003740* 
003750 Display-Attrition.
003760       DISPLAY  "-- ATTRITION SCORE --".
003770       IF       WS-ATR-WAS-FOUND
003780           PERFORM  Derive-Report-Risk
003790           DISPLAY  "  AVG SATISFACTION : " ATR-AVG-SATISFACTION
003800           DISPLAY  "  AVG HOURS/WEEK   : " ATR-AVG-HOURS
003810           DISPLAY  "  AVG PRODUCTIVITY : " ATR-AVG-PRODUCTIVITY
003820           DISPLAY  "  COMPLETION RATE  : " ATR-COMPLETION-RATE
003830           DISPLAY  "  ON-TIME RATE     : " ATR-ON-TIME-RATE
003840           DISPLAY  "  ATTRITION PROB   : " ATR-ATTRITION-PROB
003850           DISPLAY  "  RISK (REPORT)    : " WS-REPORT-RISK
003860       ELSE
003870           DISPLAY  HR057
003880       END-IF.
003890* 
003900*      REPORT-THRESHOLD RE-BUCKET - DELIBERATELY DIFFERENT FROM
003910*      THE FILE'S OWN ATR-RISK-LEVEL 88S. THIS IS THE SAME
003920*      0.55/0.35 SPLIT AS HR040'S EQUIVALENT PARAGRAPH - SEE
003930*      WSHRATR.COB - AND THE TWO MUST BE CHANGED TOGETHER IF
003940*      EVER CHANGED AT ALL.
003950 Derive-Report-Risk.
003960       IF       ATR-ATTRITION-PROB NOT LESS THAN 0.550
003970           SET      WS-REPORT-RISK-HIGH TO TRUE
003980       ELSE
003990           IF       ATR-ATTRITION-PROB NOT LESS THAN 0.350
004000               SET      WS-REPORT-RISK-MEDIUM TO TRUE
004010           ELSE
004020               SET      WS-REPORT-RISK-LOW TO TRUE
004030           END-IF
004040       END-IF.
004050* 
004060 Read-Employee.
004070       READ     EMPLOYEE-FILE
004080           AT END
004090               MOVE "Y" TO WS-EMP-EOF-SW
004100       END-READ.
004110* 
004120 Read-Attrition.
004130       READ     ATTRITION-FILE
004140           AT END
004150               MOVE "Y" TO WS-ATR-EOF-SW
004160       END-READ.
004170* 
004180 Read-Timelog.
004190       READ     TIMELOG-FILE
004200           AT END
004210               MOVE "Y" TO WS-TLG-EOF-SW
004220       END-READ.
004230* 
004240 Read-Project.
004250       READ     PROJECT-FILE
004260           AT END
004270               MOVE "Y" TO WS-PRJ-EOF-SW
004280       END-READ.
004290* 
004300*      NORMAL END OF RUN - CLOSES ALL FOUR FEEDS AND SIGNS OFF
004310*      WITH THE VERSIONED PROG-NAME SO THE DESK CAN SEE WHICH
004320*      BUILD ANSWERED THEIR QUERY.
004330 zz070-Exit.
004340       CLOSE    EMPLOYEE-FILE
004350                ATTRITION-FILE
004360                TIMELOG-FILE
004370                PROJECT-FILE.
004380       DISPLAY  PROG-NAME " COMPLETE".
004390* 
004400*      ABNORMAL END - CLOSE WHATEVER IS OPEN (COBOL IGNORES A
004410*      CLOSE ON A FILE THAT ISN'T OPEN) AND STOP. NO CALLER TO
004420*      RETURN A CONDITION CODE TO, SO A PLAIN STOP RUN IS
004430*      ENOUGH.
004440 Abend-Run.
004450       DISPLAY  "HR050 ABENDING - ERROR CODE " ERROR-CODE.
004460       CLOSE    EMPLOYEE-FILE
004470                ATTRITION-FILE
004480                TIMELOG-FILE
004490                PROJECT-FILE.
004500       STOP     RUN.
004510* 
