000400* **************************************************************
000410*                                                              *
000420*              HR ANALYTICS - MANAGEMENT REPORTS              *
000430*       STEP 4 OF THE NIGHTLY HR PREDICTIVE ANALYTICS RUN     *
000440*                                                              *
000450* **************************************************************
000460* 
000470 IDENTIFICATION          DIVISION.
000480* ================================
000490* 
000500 PROGRAM-ID.        HR040.
000510* 
000520 AUTHOR.            J M SANDHU, 08/01/26.
000530* 
000540 INSTALLATION.      APPLEWOOD COMPUTERS - HR SYSTEMS GROUP.
000550* 
000560 DATE-WRITTEN.      08/01/26.
000570* 
000580 DATE-COMPILED.
000590* 
000600 SECURITY.          COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000610       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE. SEE
000620       FILE COPYING FOR DETAILS.
000630* 
000640*     REMARKS.       READS ALL FIVE HR ANALYTICS FILES AND PRINTS
000650*                 THE FIVE MANAGEMENT REPORTS (HOME KPI, PRODUC-
000660*                 TIVITY, ENGAGEMENT BY DEPARTMENT, ENGAGEMENT BY
000670*                 QUESTION, ATTRITION) USING REPORT WRITER. FOURTH
000680*                 OF FIVE CHAINED JOB STEPS - SEE HR010, HR020,
000690*                 HR030 AND HR050.
000700* 
000710*     VERSION.       SEE PROG-NAME IN WS.
000720* 
000730*     CALLED MODULES. NONE.
000740* 
000750*     FILES USED.
000760*                         EMPLOYEES, EMP-SAT, SURVEY, PROJECTS,
000770*                         WEEKLY-TIME, ATTRITION - ALL INPUT.
000780*                         REPORT - OUTPUT, 132 COL PRINT FILE.
000790* 
000800*     ERROR MESSAGES USED.
000810*                         HR031 - HR038.
000820* 
000830*  CHANGES.
000840*   08/01/26 JMS - 1.0.00 CREATED - FOURTH STEP OF THE HR
000850*                         ANALYTICS NIGHTLY BATCH, MODELLED ON
000860*                         THE PAYROLL CHECK REGISTER'S REPORT
000870*                         WRITER LAYOUT. TICKET #HR-107.
000880*   15/01/26 JMS -    .01 EMPLOYEE/DEPARTMENT/QUESTION LOOKUP
000890*                         TABLES ADDED - NONE OF THE FIVE FILES
000900*                         ARE KEYED, SO DEPARTMENT AND QUESTION
000910*                         JOINS ARE DONE AGAINST IN-MEMORY TABLES
000920*                         BUILT ON THE FIRST PASS OF EACH FILE.
000930*                         TICKET #HR-110.
000940*   22/01/26 JMS -    .02 HIGH-RISK LISTING NOW USES A SORT WORK
000950*                         FILE (DESCENDING ON PROBABILITY) RATHER
000960*                         THAN AN IN-MEMORY TABLE - PEOPLE OPS
000970*                         WANT THIS ON EVERY EMPLOYEE, NOT JUST
000980*                         THE TOP N. TICKET #HR-112.
000990*   03/02/26 CJT -    .03 REPORT-THRESHOLD RISK RE-BUCKETING
001000*                         (0.55/0.35) MOVED INTO ITS OWN DERIVE-
001010*                         REPORT-RISK PARAGRAPH SO HR050 CAN
001020*                         FOLLOW THE SAME PATTERN - SEE
001030*                         WSHRATR.COB'S 03/02/26 NOTE ON WHY
001040*                         THIS DIFFERS FROM THE ETL BUCKET.
001050*   17/02/26 CJT -    .04 Y2K-STYLE REVIEW OF DATE FIELDS - NONE
001060*                         HELD IN THIS PROGRAM, NO CHANGE
001070*                         REQUIRED.
001080*   06/03/26 JMS -    .05 TABLE SIZES DOCUMENTED AGAINST PEOPLE
001090*                         OPS' CURRENT HEADCOUNT SIZING MEMO -
001100*                         300 EMPLOYEES, 50 DEPARTMENTS, 40
001110*                         SURVEY QUESTIONS, 500 ACTIVE PROJECTS.
001120*   02/04/26 CJT -    .06 TWO FIXES FOUND ON YEAR-END DEPARTMENT
001130*                         AUDIT - (1) THE SATISFACTION READ
001140*                         PARAGRAPH WAS SETTING WS-JOIN-EMP-ID
001150*                         FROM THE RECORD JUST READ, SO THE
001160*                         ACCUMULATOR WAS JOINING EVERY SCORE TO
001170*                         THE PRIOR EMPLOYEE'S DEPARTMENT - MOVE
001180*                         NOW DONE IN THE ACCUMULATOR ITSELF,
001190*                         LIKE THE WEEKLY-TIME ACCUMULATOR
001200*                         ALREADY DID.  (2) THE EMPLOYEE-TABLE
001210*                         LOAD PARAGRAPH COULD SPIN FOREVER PAST
001220*                         THE 300TH EMPLOYEE - IT SKIPPED THE
001230*                         READ AS WELL AS THE TABLE WRITE.  BOTH
001240*                         FOUND BY SVCS WHEN THE Q1 HEADCOUNT
001250*                         REPORT CAME BACK WITH DEPARTMENT
001260*                         TOTALS THAT DID NOT ADD UP.
001270*                         TICKET #HR-134.
001280*   30/03/26 CJT -    .07 PARAGRAPH NAMES DE-STANDARDISED BACK
001290*                         TO PLAIN DESCRIPTIVE NAMES (LOAD-
001300*                         EMPLOYEE-TABLE, DERIVE-KPIS AND SO ON),
001310*                         WITH THE AA010-/ZZ070- TAGS KEPT ONLY
001320*                         ON THE OPEN AND CLOSE PARAGRAPHS. THE
001330*                         A-/B-/C-/D-/Z- RANGE SCHEME NEVER
001340*                         CAUGHT ON ANYWHERE ELSE IN THE SHOP AND
001350*                         WAS GETTING IN THE WAY OF READING THIS
001360*                         PROGRAM ALONGSIDE HR010/HR020/HR030,
001370*                         WHICH NEVER USED IT AT ALL.
001380* 
001390* **************************************************************
001400* 
001410 ENVIRONMENT             DIVISION.
001420* ================================
001430* 
001440 CONFIGURATION           SECTION.
001450     SOURCE-COMPUTER.        Z196.
001460     OBJECT-COMPUTER.        Z196.
001470     SPECIAL-NAMES.
001480       CRT STATUS IS COB-CRT-STATUS.
001490* 
001500 INPUT-OUTPUT            SECTION.
001510     FILE-CONTROL.
001520     COPY "SELHR01.COB".
001530     COPY "SELHR05.COB".
001540     COPY "SELHR03.COB".
001550     COPY "SELHR02.COB".
001560     COPY "SELHR06.COB".
001570     COPY "SELHR07.COB".
001580     COPY "SELHR08.COB".
001590         SELECT  HR-SORT-WORK-FILE
001600             ASSIGN TO        SORTWK1.
001610* 
001620 DATA                    DIVISION.
001630* ================================
001640* 
001650 FILE                    SECTION.
001660     COPY "FDHR01.COB".
001670     COPY "FDHR05.COB".
001680     COPY "FDHR03.COB".
001690     COPY "FDHR02.COB".
001700     COPY "FDHR06.COB".
001710     COPY "FDHR07.COB".
001720* 
001730*     ONE PRINT-FILE CARRIES ALL FIVE RDS - REPORT WRITER
001740*     INTERLEAVES THEM ON THE SAME PRINT STREAM IN WHATEVER ORDER
001750*     BUILD-REPORTS INITIATES/TERMINATES THEM BELOW.
001760     FD  PRINT-FILE
001770        REPORT IS HR-HOME-KPI-REPORT
001780                   HR-PRODUCTIVITY-REPORT
001790                   HR-ENGAGEMENT-DEPT-REPORT
001800                   HR-ENGAGEMENT-QUESTION-REPORT
001810                   HR-ATTRITION-REPORT.
001820* 
001830*     SORT WORK RECORD FOR THE HIGH-RISK ATTRITION LISTING - SEE
001840*     THE .02 CHANGE ABOVE. FILLER PADS OUT TO A ROUND RECORD
001850*     WIDTH, SAME HABIT AS EVERY OTHER RECORD IN THIS PROGRAM.
001860     SD  HR-SORT-WORK-FILE.
001870     01  HR-SORT-WORK-RECORD.
001880        03  SRT-EMP-ID            PIC X(8).
001890        03  SRT-DEPARTMENT        PIC X(15).
001900        03  SRT-JOB-LEVEL         PIC 9(2).
001910        03  SRT-TENURE            PIC 9(2)V9.
001920        03  SRT-PROBABILITY       PIC 9V999.
001930        03  FILLER                PIC X(5).
001940* 
001950 WORKING-STORAGE SECTION.
001960* ------------------------
001970* 
001980     77 PROG-NAME PIC X(16)   VALUE "HR040 (1.0.07)".
001990* 
002000*     SIX FILE-STATUS/EOF PAIRS FOR THE SIX INPUT FILES PLUS ONE
002010*     FOR THE PRINT FILE'S STATUS - THIS IS THE ONE STEP OF THE
002020*     FIVE THAT HAS ALL SIX HR FILES OPEN INPUT AT ONCE.
002030 01  WS-SWITCHES.
002040       03  HR-EMP-STATUS         PIC XX.
002050         88  HR-EMP-OK               VALUE "00".
002060       03  HR-SAT-STATUS         PIC XX.
002070         88  HR-SAT-OK               VALUE "00".
002080       03  HR-SVY-STATUS         PIC XX.
002090         88  HR-SVY-OK               VALUE "00".
002100       03  HR-PRJ-STATUS         PIC XX.
002110         88  HR-PRJ-OK               VALUE "00".
002120       03  HR-WKT-STATUS         PIC XX.
002130         88  HR-WKT-OK               VALUE "00".
002140       03  HR-ATR-STATUS         PIC XX.
002150         88  HR-ATR-OK               VALUE "00".
002160       03  HR-PRN-STATUS         PIC XX.
002170         88  HR-PRN-OK               VALUE "00".
002180       03  WS-EMP-EOF-SW         PIC X       VALUE "N".
002190         88  HR-EMP-AT-EOF           VALUE "Y".
002200       03  WS-SAT-EOF-SW         PIC X       VALUE "N".
002210         88  HR-SAT-AT-EOF           VALUE "Y".
002220       03  WS-SVY-EOF-SW         PIC X       VALUE "N".
002230         88  HR-SVY-AT-EOF           VALUE "Y".
002240       03  WS-PRJ-EOF-SW         PIC X       VALUE "N".
002250         88  HR-PRJ-AT-EOF           VALUE "Y".
002260       03  WS-WKT-EOF-SW         PIC X       VALUE "N".
002270         88  HR-WKT-AT-EOF           VALUE "Y".
002280       03  WS-ATR-EOF-SW         PIC X       VALUE "N".
002290         88  HR-ATR-AT-EOF           VALUE "Y".
002300       03  WS-EMPTY-FILE-SWITCH  PIC X       VALUE "Y".
002310         88  WS-EMPLOYEES-WERE-EMPTY  VALUE "Y".
002320       03  WS-FOUND-SWITCH       PIC X       VALUE "N".
002330         88  WS-ENTRY-FOUND          VALUE "Y".
002340* 
002350*     56 LINES/PAGE, MATCHING THE PAYROLL CHECK REGISTER'S PAGE
002360*     LIMIT - EVERY RD BELOW SHARES THIS SAME FIELD.
002370 01  WS-PAGE-CONTROL.
002380       03  WS-PAGE-LINES  BINARY-CHAR UNSIGNED    VALUE 56.
002390* 
002400*     IN-MEMORY EMPLOYEE LOOKUP - BUILT ONCE ON THE FIRST PASS OF
002410*     THE EMPLOYEE FILE (LOAD-EMPLOYEE-TABLE) AND SEARCHED FROM
002420*     EVERY OTHER ACCUM PARAGRAPH THAT NEEDS A DEPARTMENT/LEVEL/
002430*     TENURE JOIN. SIZED AT 300 PER THE .05 HEADCOUNT MEMO.
002440 01  WK-EMP-TABLE.
002450       03  WK-EMP-ENT  OCCURS 300 TIMES INDEXED BY WK-EMP-IDX.
002460         05  WK-EMP-ID-ENT       PIC X(8).
002470         05  WK-EMP-DEPT-ENT     PIC X(15).
002480         05  WK-EMP-LEVEL-ENT    PIC 9(2).
002490         05  WK-EMP-TENURE-ENT   PIC 9(2)V9.
002500* 
002510*     ONE ROW PER DISTINCT DEPARTMENT SEEN ON THE EMPLOYEE FILE -
002520*     SAT AND PRODUCTIVITY SUM/COUNT PAIRS ARE FED BY ACCUM-
002530*     SATISFACTION AND ACCUM-WEEKLY-TIME RESPECTIVELY, THEN TURNED
002540*     INTO AVERAGES BY LIST-PRODUCTIVITY-DEPT AND LIST-ENGAGEMENT-
002550*     DEPT BELOW. SIZED AT 50 PER THE .05 HEADCOUNT MEMO.
002560 01  WK-DEPT-TABLE.
002570       03  WK-DEPT-ENT  OCCURS 50 TIMES INDEXED BY WK-DEPT-IDX.
002580         05  WK-DEPT-NAME-ENT      PIC X(15).
002590         05  WK-DEPT-SAT-SUM-ENT   PIC S9(4)V99   COMP-3.
002600         05  WK-DEPT-SAT-CNT-ENT   BINARY-LONG UNSIGNED.
002610         05  WK-DEPT-PROD-SUM-ENT  PIC S9(4)V999  COMP-3.
002620         05  WK-DEPT-PROD-CNT-ENT  BINARY-LONG UNSIGNED.
002630* 
002640*     ONE ROW PER DISTINCT SURVEY QUESTION TEXT - SIZED AT 40 PER
002650*     THE .05 HEADCOUNT MEMO. TEXT ITSELF IS THE KEY SINCE THE
002660*     SURVEY FILE CARRIES NO SEPARATE QUESTION-ID FIELD.
002670 01  WK-QUESTION-TABLE.
002680       03  WK-QUESTION-ENT  OCCURS 40 TIMES INDEXED BY WK-QN-IDX.
002690         05  WK-QN-TEXT-ENT      PIC X(30).
002700         05  WK-QN-SUM-ENT       PIC S9(5)V99   COMP-3.
002710         05  WK-QN-CNT-ENT       BINARY-LONG UNSIGNED.
002720* 
002730*     DISTINCT-PROJECT-ID DEDUP TABLE FOR THE ACTIVE-PROJECT COUNT
002740*     ON THE HOME KPI REPORT - PROJECTS CAN CARRY MORE THAN ONE
002750*     ROW PER PROJECT, SO A PLAIN COUNT WOULD OVER-COUNT. SIZED AT
002760*     500 PER THE .05 HEADCOUNT MEMO.
002770 01  WK-ACTIVE-PROJECT-TABLE.
002780       03  WK-ACTIVE-PRJ-ENT  PIC X(8)  OCCURS 500 TIMES
002790                              INDEXED BY WK-PRJ-IDX.
002800* 
002810*     RUN-WIDE COUNTS FEEDING THE HOME KPI REPORT'S SUMMARY LINES.
002820 01  WS-COUNTERS.
002830       03  WS-EMPLOYEE-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
002840       03  WS-DEPT-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
002850       03  WS-QUESTION-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
002860       03  WS-ACTIVE-PRJ-COUNT BINARY-LONG UNSIGNED VALUE ZERO.
002870       03  WS-EMPLOYEES-READ   BINARY-LONG UNSIGNED VALUE ZERO.
002880* 
002890*     WHOLE-RUN SATISFACTION TOTAL, ACCUMULATED ACROSS EVERY ROW
002900*     ON THE EMP-SAT FILE FOR THE HOME KPI REPORT'S OVERALL MEAN -
002910*     -VIEW REDEFINES GIVES A ZONED PICTURE FOR THE DIVIDE BELOW.
002920 01  WS-SAT-ACCUM.
002930       03  WS-SAT-SUM      PIC S9(6)V99  COMP-3   VALUE ZERO.
002940       03  WS-SAT-COUNT    BINARY-LONG UNSIGNED   VALUE ZERO.
002950       03  WS-SAT-SUM-VIEW  REDEFINES WS-SAT-SUM
002960                            PIC S9(6)V99.
002970* 
002980*     WS-COMPLETED-SUM/WS-ON-TIME-SUM ADD PRJ-IS-COMPLETED AND
002990*     PRJ-ON-TIME STRAIGHT ACROSS - BOTH ARE 0/1 FLAGS ON THE
003000*     PROJECT FILE, SO THESE SUMS DOUBLE AS COUNTS.
003010 01  WS-PROJECT-ACCUM.
003020       03  WS-COMPLETED-SUM  BINARY-LONG UNSIGNED   VALUE ZERO.
003030       03  WS-ON-TIME-SUM    BINARY-LONG UNSIGNED   VALUE ZERO.
003040       03  WS-PROJECT-COUNT  BINARY-LONG UNSIGNED   VALUE ZERO.
003050* 
003060*     RUN-WIDE HOURS/PRODUCTIVITY TOTALS OVER EVERY WEEKLY-TIME
003070*     ROW - -VIEW REDEFINES GIVES DERIVE-KPIS A ZONED PICTURE TO
003080*     COMPUTE FROM, SAME PATTERN AS WS-SAT-SUM-VIEW ABOVE.
003090 01  WS-WEEKLY-ACCUM.
003100       03  WS-HOURS-SUM  PIC S9(8)V99  COMP-3    VALUE ZERO.
003110       03  WS-PRODUCTIVITY-SUM  PIC S9(6)V999 COMP-3  VALUE ZERO.
003120       03  WS-PRODUCTIVITY-SUM-VIEW
003130                   REDEFINES WS-PRODUCTIVITY-SUM PIC S9(6)V999.
003140       03  WS-WEEK-ROW-COUNT  BINARY-LONG UNSIGNED   VALUE ZERO.
003150* 
003160*     RE-BUCKETED (0.55/0.35) HIGH/MEDIUM/LOW TALLIES FOR THE
003170*     ATTRITION REPORT - NOT THE SAME COUNTS AS THE 0.70/0.40
003180*     BUCKET ALREADY STORED ON THE ATTRITION FILE ITSELF.
003190 01  WS-ATTRITION-ACCUM.
003200       03  WS-LOW-COUNT       BINARY-LONG UNSIGNED   VALUE ZERO.
003210       03  WS-MEDIUM-COUNT    BINARY-LONG UNSIGNED   VALUE ZERO.
003220       03  WS-HIGH-COUNT      BINARY-LONG UNSIGNED   VALUE ZERO.
003230       03  WS-ATTRITION-TOTAL BINARY-LONG UNSIGNED   VALUE ZERO.
003240* 
003250*     EDITED KPI FIELDS THE FIVE RDS SOURCE FROM - DERIVED FROM
003260*     THE ACCUMULATORS ABOVE BY DERIVE-KPIS AND (FOR THE PER-
003270*     DEPARTMENT/PER-QUESTION FIELDS) THE LIST-PRODUCTIVITY-DEPT/
003280*     LIST-ENGAGEMENT-DEPT/LIST-ENGAGEMENT-QUESTION PARAGRAPHS,
003290*     ONE DEPARTMENT OR QUESTION AT A TIME.
003300 01  WS-REPORT-KPIS.
003310       03  WS-OVERALL-AVG-SAT      PIC 9V99    VALUE ZERO.
003320       03  WS-AVG-PRODUCTIVITY-PCT PIC 999V9   VALUE ZERO.
003330       03  WS-AVG-HOURS-KPI        PIC 999V9   VALUE ZERO.
003340       03  WS-COMPLETION-PCT       PIC 999V9   VALUE ZERO.
003350       03  WS-ON-TIME-PCT          PIC 999V9   VALUE ZERO.
003360       03  WS-HIGH-RISK-PCT        PIC 999V9   VALUE ZERO.
003370       03  WK-DEPT-SAT-AVG         PIC 9V99    VALUE ZERO.
003380       03  WK-DEPT-PROD-AVG        PIC 9V999   VALUE ZERO.
003390       03  WK-QN-AVG               PIC 9V99    VALUE ZERO.
003400* 
003410*     WS-REPORT-RISK IS SET BY DERIVE-REPORT-RISK BELOW - IT USES
003420*     ITS OWN 88S RATHER THAN THE ATTRITION FILE'S ATR-RISK-* ONES
003430*     SINCE THE CUT POINTS DIFFER. WS-JOIN-EMP-ID IS THE COMMON
003440*     "PASS AN EMPLOYEE ID INTO FIND-EMPLOYEE-DEPT" WORK FIELD -
003450*     SET IT IMMEDIATELY BEFORE PERFORMING, NEVER AFTER.
003460 01  WS-REPORT-RISK-AREA.
003470       03  WS-REPORT-RISK      PIC X(6)    VALUE SPACES.
003480         88  WS-REPORT-RISK-HIGH     VALUE "HIGH  ".
003490         88  WS-REPORT-RISK-MEDIUM   VALUE "MEDIUM".
003500         88  WS-REPORT-RISK-LOW      VALUE "LOW   ".
003510       03  WS-JOIN-EMP-ID      PIC X(8)    VALUE SPACES.
003520* 
003530*     ONE OPEN-ERROR MESSAGE PER FILE (SEVEN FILES ON THIS STEP)
003540*     PLUS THE HR038 EMPTY-MASTER GUARD MESSAGE.
003550 01  ERROR-MESSAGES.
003560       03  HR031   PIC X(41)   VALUE
003570           "HR031 EMPLOYEE FILE OPEN ERROR - STATUS =".
003580       03  HR032   PIC X(42)   VALUE
003590           "HR032 EMP-SAT FILE OPEN ERROR - STATUS =".
003600       03  HR033   PIC X(40)   VALUE
003610           "HR033 SURVEY FILE OPEN ERROR - STATUS =".
003620       03  HR034   PIC X(42)   VALUE
003630           "HR034 PROJECT FILE OPEN ERROR - STATUS =".
003640       03  HR035   PIC X(45)   VALUE
003650           "HR035 WEEKLY-TIME FILE OPEN ERROR - STATUS =".
003660       03  HR036   PIC X(44)   VALUE
003670           "HR036 ATTRITION FILE OPEN ERROR - STATUS =".
003680       03  HR037   PIC X(41)   VALUE
003690           "HR037 REPORT FILE OPEN ERROR - STATUS =".
003700       03  HR038   PIC X(41)   VALUE
003710           "HR038 EMPLOYEE FILE HELD NO RECORDS AT ALL".
003720* 
003730 01  ERROR-CODE              PIC 999.
003740 01  ERROR-CODE-X  REDEFINES ERROR-CODE  PIC XXX.
003750* 
003760     REPORT SECTION.
003770* ---------------
003780* 
003790*     FIVE REPORT WRITER RDS, ONE PER SPEC REPORT. ALL FIVE SHARE
003800*     THE SAME WS-PAGE-LINES PAGE LIMIT AND CONTROL FINAL - NONE
003810*     OF THESE REPORTS BREAK ON A CHANGING KEY, THEY EACH JUST
003820*     RUN A DETAIL LINE PER TABLE ENTRY (OR, FOR HOME-KPI, A
003830*     HEADING GROUP ALONE) THEN FOOT AT CONTROL FINAL.
003840* 
003850*     HOME-KPI HAS NO DETAIL GROUP OF ITS OWN - THE WHOLE REPORT
003860*     IS ITS REPORT HEADING, PRINTED ONCE FROM THE RUN-WIDE KPI
003870*     FIELDS DERIVE-KPIS COMPUTED IN WORKING-STORAGE.
003880     RD  HR-HOME-KPI-REPORT
003890        CONTROL FINAL
003900        PAGE LIMIT   WS-PAGE-LINES
003910        HEADING      1
003920        FIRST DETAIL 5
003930        LAST DETAIL  WS-PAGE-LINES.
003940* 
003950     01  HR-HOME-HEAD  TYPE REPORT HEADING.
003960        03  LINE 1.
003970            05  COL 1  PIC X(16)   SOURCE PROG-NAME.
003980            05  COL 30 PIC X(32)
003990                VALUE "HR ANALYTICS - HOME KPI SUMMARY".
004000        03  LINE 3.
004010            05  COL 1  PIC X(28) VALUE "TOTAL EMPLOYEES".
004020            05  COL 32 PIC ZZZ9  SOURCE WS-EMPLOYEE-COUNT.
004030        03  LINE 4.
004040            05  COL 1  PIC X(28) VALUE "DISTINCT DEPARTMENTS".
004050            05  COL 32 PIC ZZ9   SOURCE WS-DEPT-COUNT.
004060        03  LINE 5.
004070            05  COL 1  PIC X(28) VALUE "MEAN SATISFACTION (1-5)".
004080            05  COL 32 PIC 9.99  SOURCE WS-OVERALL-AVG-SAT.
004090        03  LINE 6.
004100            05  COL 1  PIC X(28) VALUE "ACTIVE PROJECTS".
004110            05  COL 32 PIC ZZZ9  SOURCE WS-ACTIVE-PRJ-COUNT.
004120        03  LINE 7.
004130            05  COL 1  PIC X(28) VALUE "HIGH-RISK EMPLOYEES PCT".
004140            05  COL 32 PIC ZZ9.9 SOURCE WS-HIGH-RISK-PCT.
004150* 
004160*     ONE DETAIL LINE PER DEPARTMENT TABLE ENTRY, GENERATED FROM
004170*     LIST-PRODUCTIVITY-DEPT IN THE PROCEDURE DIVISION BELOW. THE
004180*     CONTROL FOOTING JUST ECHOES WS-DEPT-COUNT SO THE READER CAN
004190*     CHECK THE DETAIL LINE COUNT AGAINST THE COVER FIGURE.
004200     RD  HR-PRODUCTIVITY-REPORT
004210        CONTROL FINAL
004220        PAGE LIMIT   WS-PAGE-LINES
004230        HEADING      1
004240        FIRST DETAIL 9
004250        LAST DETAIL  WS-PAGE-LINES.
004260* 
004270     01  HR-PROD-HEAD  TYPE REPORT HEADING.
004280        03  LINE 1.
004290            05  COL 1  PIC X(16)   SOURCE PROG-NAME.
004300            05  COL 30 PIC X(28)
004310                VALUE "HR ANALYTICS - PRODUCTIVITY".
004320        03  LINE 3.
004330            05  COL 1  PIC X(28) VALUE "AVG PRODUCTIVITY PCT".
004340            05  COL 32 PIC ZZ9.9 SOURCE WS-AVG-PRODUCTIVITY-PCT.
004350        03  LINE 4.
004360            05  COL 1  PIC X(28) VALUE "AVG HOURS LOGGED".
004370            05  COL 32 PIC ZZ9.9 SOURCE WS-AVG-HOURS-KPI.
004380        03  LINE 5.
004390            05  COL 1  PIC X(28) VALUE "PROJECT COMPLETION PCT".
004400            05  COL 32 PIC ZZ9.9 SOURCE WS-COMPLETION-PCT.
004410        03  LINE 6.
004420            05  COL 1  PIC X(28) VALUE "ON-TIME DELIVERY PCT".
004430            05  COL 32 PIC ZZ9.9 SOURCE WS-ON-TIME-PCT.
004440     01  HR-PROD-PAGE-HEAD  TYPE PAGE HEADING.
004450        03  LINE 8.
004460            05  COL 1  PIC X(20) VALUE "DEPARTMENT".
004470            05  COL 25 PIC X(20) VALUE "AVG PRODUCTIVITY RT".
004480     01  HR-PROD-DETAIL  TYPE DETAIL.
004490        03  LINE + 1.
004500            05  COL 1  PIC X(15)
004510                SOURCE WK-DEPT-NAME-ENT (WK-DEPT-IDX).
004520            05  COL 25 PIC 9.999  SOURCE WK-DEPT-PROD-AVG.
004530     01  HR-PROD-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
004540        03  COL 1   PIC X(30) VALUE "TOTAL DEPARTMENTS REPORTED".
004550        03  COL 32  PIC ZZ9   SOURCE WS-DEPT-COUNT.
004560* 
004570*     SAME SHAPE AS HR-PRODUCTIVITY-REPORT ABOVE BUT KEYED OFF
004580*     THE SATISFACTION SUM/COUNT PAIR IN THE DEPARTMENT TABLE
004590*     RATHER THAN THE PRODUCTIVITY PAIR - LIST-ENGAGEMENT-DEPT
004600*     SKIPS A DEPARTMENT ENTIRELY WHEN ITS SAT COUNT IS ZERO.
004610     RD  HR-ENGAGEMENT-DEPT-REPORT
004620        CONTROL FINAL
004630        PAGE LIMIT   WS-PAGE-LINES
004640        HEADING      1
004650        FIRST DETAIL 6
004660        LAST DETAIL  WS-PAGE-LINES.
004670* 
004680     01  HR-ENG-DEPT-HEAD  TYPE REPORT HEADING.
004690        03  LINE 1.
004700            05  COL 1  PIC X(16)   SOURCE PROG-NAME.
004710            05  COL 30 PIC X(28)
004720                VALUE "HR ANALYTICS - ENGAGEMENT".
004730        03  LINE 3.
004740            05  COL 1  PIC X(22) VALUE "OVERALL MEAN SAT".
004750            05  COL 32 PIC 9.99  SOURCE WS-OVERALL-AVG-SAT.
004760     01  HR-ENG-DEPT-PAGE-HEAD  TYPE PAGE HEADING.
004770        03  LINE 5.
004780            05  COL 1  PIC X(20) VALUE "DEPARTMENT".
004790            05  COL 25 PIC X(20) VALUE "AVG SATISFACTION".
004800     01  HR-ENG-DEPT-DETAIL  TYPE DETAIL.
004810        03  LINE + 1.
004820            05  COL 1  PIC X(15)
004830                SOURCE WK-DEPT-NAME-ENT (WK-DEPT-IDX).
004840            05  COL 25 PIC 9.99  SOURCE WK-DEPT-SAT-AVG.
004850* 
004860*     ONE DETAIL LINE PER DISTINCT SURVEY QUESTION TEXT, IN THE
004870*     ORDER EACH QUESTION WAS FIRST ENCOUNTERED ON THE SURVEY
004880*     FILE - THE QUESTION TABLE IS NOT SORTED, SO THIS REPORT'S
004890*     ROW ORDER FOLLOWS THE INPUT FILE'S FIRST-SEEN ORDER.
004900     RD  HR-ENGAGEMENT-QUESTION-REPORT
004910        CONTROL FINAL
004920        PAGE LIMIT   WS-PAGE-LINES
004930        HEADING      1
004940        FIRST DETAIL 5
004950        LAST DETAIL  WS-PAGE-LINES.
004960* 
004970     01  HR-ENG-QN-HEAD  TYPE REPORT HEADING.
004980        03  LINE 1.
004990            05  COL 1  PIC X(16)   SOURCE PROG-NAME.
005000            05  COL 30 PIC X(28)
005010                VALUE "HR ANALYTICS - QUESTIONS".
005020     01  HR-ENG-QN-PAGE-HEAD  TYPE PAGE HEADING.
005030        03  LINE 3.
005040            05  COL 1  PIC X(30) VALUE "SURVEY QUESTION".
005050            05  COL 35 PIC X(15) VALUE "AVG SCORE".
005060     01  HR-ENG-QN-DETAIL  TYPE DETAIL.
005070        03  LINE + 1.
005080            05  COL 1  PIC X(30)
005090                SOURCE WK-QN-TEXT-ENT (WK-QN-IDX).
005100            05  COL 35 PIC 9.99  SOURCE WK-QN-AVG.
005110* 
005120*     ONLY RD DRIVEN BY A SORT RATHER THAN A TABLE PERFORM -
005130*     SORT-HIGH-RISK RUNS DESCENDING BY PROBABILITY SO THE FIRST
005140*     NAME ON THE LIST IS PEOPLE OPS' BIGGEST FLIGHT RISK. THE
005150*     HEADING'S COUNTS COVER ALL THREE BANDS, NOT JUST HIGH, SO
005160*     THE READER CAN SEE THE FULL SPREAD BEFORE THE DETAIL LINES.
005170*     THE DETAIL LINES THEMSELVES LIST HIGH-RISK EMPLOYEES ONLY -
005180*     MEDIUM AND LOW RISK EMPLOYEES NEVER REACH THE SORT WORK
005190*     FILE.
005200     RD  HR-ATTRITION-REPORT
005210        CONTROL FINAL
005220        PAGE LIMIT   WS-PAGE-LINES
005230        HEADING      1
005240        FIRST DETAIL 10
005250        LAST DETAIL  WS-PAGE-LINES.
005260* 
005270     01  HR-ATR-HEAD  TYPE REPORT HEADING.
005280        03  LINE 1.
005290            05  COL 1  PIC X(16)   SOURCE PROG-NAME.
005300            05  COL 30 PIC X(28)
005310                VALUE "HR ANALYTICS - ATTRITION".
005320        03  LINE 3.
005330            05  COL 1  PIC X(28) VALUE "LOW RISK COUNT".
005340            05  COL 32 PIC ZZZ9  SOURCE WS-LOW-COUNT.
005350        03  LINE 4.
005360            05  COL 1  PIC X(28) VALUE "MEDIUM RISK COUNT".
005370            05  COL 32 PIC ZZZ9  SOURCE WS-MEDIUM-COUNT.
005380        03  LINE 5.
005390            05  COL 1  PIC X(28) VALUE "HIGH RISK COUNT".
005400            05  COL 32 PIC ZZZ9  SOURCE WS-HIGH-COUNT.
005410        03  LINE 6.
005420            05  COL 1  PIC X(28) VALUE "HIGH RISK PCT".
005430            05  COL 32 PIC ZZ9.9 SOURCE WS-HIGH-RISK-PCT.
005440     01  HR-ATR-PAGE-HEAD  TYPE PAGE HEADING.
005450        03  LINE 9.
005460            05  COL 1  PIC X(9)  VALUE "EMPLOYEE".
005470            05  COL 12 PIC X(14) VALUE "DEPARTMENT".
005480            05  COL 28 PIC X(5)  VALUE "LEVEL".
005490            05  COL 36 PIC X(7)  VALUE "TENURE".
005500            05  COL 46 PIC X(11) VALUE "PROBABILITY".
005510     01  HR-ATR-DETAIL  TYPE DETAIL.
005520        03  LINE + 1.
005530            05  COL 1  PIC X(8)   SOURCE SRT-EMP-ID.
005540            05  COL 12 PIC X(15)  SOURCE SRT-DEPARTMENT.
005550            05  COL 29 PIC Z9     SOURCE SRT-JOB-LEVEL.
005560            05  COL 37 PIC Z9.9   SOURCE SRT-TENURE.
005570            05  COL 47 PIC 9.999  SOURCE SRT-PROBABILITY.
005580     01  HR-ATR-FOOT  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
005590        03  COL 1   PIC X(30) VALUE "TOTAL HIGH-RISK LISTED".
005600        03  COL 32  PIC ZZZ9  SOURCE WS-HIGH-COUNT.
005610* 
005620 PROCEDURE               DIVISION.
005630* ================================
005640* 
005650*     TOP LEVEL OF THE STEP - OPEN ALL SEVEN FILES, LOAD THE TWO
005660*     IN-MEMORY LOOKUP TABLES AND ACCUMULATE OVER THE OTHER FOUR
005670*     INPUT FILES, DERIVE THE KPI FIELDS, GENERATE THE FIVE
005680*     REPORT WRITER REPORTS, CLOSE. UNLIKE HR010/020/030, THIS
005690*     STEP READS EACH INPUT FILE FRONT TO BACK EXACTLY ONCE (NO
005700*     MATCH-MERGE) SINCE THE FIVE REPORTS EACH NEED A DIFFERENT
005710*     CUT OF THE DATA - THE DEPARTMENT/QUESTION/EMPLOYEE JOINS
005720*     ARE DONE AGAINST THE IN-MEMORY TABLES INSTEAD.
005730 Main-Control.
005740       PERFORM  aa010-Open-Hr-Files.
005750       PERFORM  Load-Employee-Table THRU Load-Employee-Table-Exit
005760           UNTIL HR-EMP-AT-EOF.
005770       PERFORM  Accum-Satisfaction THRU Accum-Satisfaction-Exit
005780           UNTIL HR-SAT-AT-EOF.
005790       PERFORM  Accum-Survey THRU Accum-Survey-Exit
005800           UNTIL HR-SVY-AT-EOF.
005810       PERFORM  Accum-Projects THRU Accum-Projects-Exit
005820           UNTIL HR-PRJ-AT-EOF.
005830       PERFORM  Accum-Weekly-Time THRU Accum-Weekly-Time-Exit
005840           UNTIL HR-WKT-AT-EOF.
005850       PERFORM  Derive-Kpis.
005860       PERFORM  Build-Reports.
005870       PERFORM  zz070-Exit.
005880       STOP     RUN.
005890* 
005900*     OPENS ALL SEVEN FILES (SIX INPUT, ONE OUTPUT) AND PRIMES THE
005910*     FIRST RECORD OFF EACH OF THE FIVE SEQUENTIAL INPUT FILES.
005920*     THE SIXTH INPUT FILE, ATTRITION, ISN'T PRIMED HERE - IT IS
005930*     RE-OPENED AND READ TWICE LATER, ONCE BY DERIVE-KPIS AND
005940*     AGAIN BY RELEASE-HIGH-RISK, SO ITS FIRST READ HAPPENS THERE.
005950 aa010-Open-Hr-Files.
005960       OPEN     INPUT  EMPLOYEE-FILE.
005970       IF       NOT HR-EMP-OK
005980           DISPLAY  HR031 HR-EMP-STATUS
005990           MOVE     HR-EMP-STATUS TO ERROR-CODE
006000           PERFORM  Abend-Run
006010       END-IF.
006020       OPEN     INPUT  SATISFACTION-FILE.
006030       IF       NOT HR-SAT-OK
006040           DISPLAY  HR032 HR-SAT-STATUS
006050           MOVE     HR-SAT-STATUS TO ERROR-CODE
006060           PERFORM  Abend-Run
006070       END-IF.
006080       OPEN     INPUT  SURVEY-FILE.
006090       IF       NOT HR-SVY-OK
006100           DISPLAY  HR033 HR-SVY-STATUS
006110           MOVE     HR-SVY-STATUS TO ERROR-CODE
006120           PERFORM  Abend-Run
006130       END-IF.
006140       OPEN     INPUT  PROJECT-FILE.
006150       IF       NOT HR-PRJ-OK
006160           DISPLAY  HR034 HR-PRJ-STATUS
006170           MOVE     HR-PRJ-STATUS TO ERROR-CODE
006180           PERFORM  Abend-Run
006190       END-IF.
006200       OPEN     INPUT  WEEKLY-TIME-FILE.
006210       IF       NOT HR-WKT-OK
006220           DISPLAY  HR035 HR-WKT-STATUS
006230           MOVE     HR-WKT-STATUS TO ERROR-CODE
006240           PERFORM  Abend-Run
006250       END-IF.
006260       OPEN     INPUT  ATTRITION-FILE.
006270       IF       NOT HR-ATR-OK
006280           DISPLAY  HR036 HR-ATR-STATUS
006290           MOVE     HR-ATR-STATUS TO ERROR-CODE
006300           PERFORM  Abend-Run
006310       END-IF.
006320       OPEN     OUTPUT PRINT-FILE.
006330       IF       NOT HR-PRN-OK
006340           DISPLAY  HR037 HR-PRN-STATUS
006350           MOVE     HR-PRN-STATUS TO ERROR-CODE
006360           PERFORM  Abend-Run
006370       END-IF.
006380*     WK-EMP-IDX ZEROED HERE, NOT ONE, SINCE LOAD-EMPLOYEE-TABLE
006390*     BELOW SETS IT UP BY 1 BEFORE STORING ITS FIRST ENTRY.
006400       SET      WK-EMP-IDX TO 0.
006410       PERFORM  Read-Employee.
006420       PERFORM  Read-Satisfaction.
006430       PERFORM  Read-Survey.
006440       PERFORM  Read-Project.
006450       PERFORM  Read-Weekly.
006460* 
006470*      BUILDS THE IN-MEMORY EMPLOYEE/DEPARTMENT LOOKUP TABLES -
006480*      NEITHER SAT, WEEKLY-TIME NOR PROJECT IS KEYED SO A
006490*      DEPARTMENT JOIN NEEDS A TABLE, NOT A KEYED READ. TABLE-FULL
006500*      PAST 300 ENTRIES SKIPS THE TABLE WRITE BUT STILL READS THE
006510*      NEXT RECORD - SEE THE .06 CHANGE ABOVE FOR WHY THAT READ
006520*      MATTERS.
006530 Load-Employee-Table.
006540       SET      WK-EMP-IDX UP BY 1.
006550*     02/04/26 CJT - THIS READ-AHEAD-THEN-EXIT ADDED PER THE .06
006560*     CHANGE ABOVE - WITHOUT IT THE PARAGRAPH NEVER ADVANCED PAST
006570*     EMPLOYEE 300 AND MAIN-CONTROL'S PERFORM UNTIL NEVER SAW EOF.
006580       IF       WK-EMP-IDX > 300
006590           PERFORM  Read-Employee
006600           GO TO Load-Employee-Table-Exit
006610       END-IF.
006620       MOVE     HR-EMP-ID TO WK-EMP-ID-ENT (WK-EMP-IDX).
006630       MOVE     HR-EMP-DEPARTMENT TO WK-EMP-DEPT-ENT (WK-EMP-IDX).
006640       MOVE     HR-EMP-JOB-LEVEL TO WK-EMP-LEVEL-ENT (WK-EMP-IDX).
006650       MOVE     HR-EMP-TENURE TO WK-EMP-TENURE-ENT (WK-EMP-IDX).
006660       PERFORM  Find-Or-Add-Dept.
006670       ADD      1 TO WS-EMPLOYEE-COUNT.
006680       ADD      1 TO WS-EMPLOYEES-READ.
006690       PERFORM  Read-Employee.
006700 Load-Employee-Table-Exit.
006710       EXIT.
006720* 
006730*     LOOKS HR-EMP-DEPARTMENT UP IN THE DEPARTMENT TABLE, ADDING A
006740*     NEW ZERO-INITIALISED ENTRY IF THIS IS THE FIRST TIME THE
006750*     DEPARTMENT HAS BEEN SEEN. SILENTLY DROPS THE 51ST-AND-LATER
006760*     DISTINCT DEPARTMENT, SAME GRACEFUL-DEGRADATION PATTERN AS
006770*     ACCUM-SURVEY AND COUNT-ACTIVE-PROJECT USE FOR THEIR OWN
006780*     TABLES.
006790 Find-Or-Add-Dept.
006800       MOVE     "N" TO WS-FOUND-SWITCH.
006810       SET      WK-DEPT-IDX TO 1.
006820       SEARCH   WK-DEPT-ENT
006830           AT END
006840               CONTINUE
006850           WHEN WK-DEPT-NAME-ENT (WK-DEPT-IDX) = HR-EMP-DEPARTMENT
006860               MOVE     "Y" TO WS-FOUND-SWITCH
006870       END-SEARCH.
006880*     THE FOUR ZERO MOVES BELOW ARE WHY THIS TABLE DOESN'T NEED
006890*     A VALUE CLAUSE ON ITS OCCURS ENTRY - EVERY ENTRY IS
006900*     EXPLICITLY ZEROED THE ONE TIME IT IS ADDED.
006910       IF       NOT WS-ENTRY-FOUND
006920           ADD      1 TO WS-DEPT-COUNT
006930           IF       WS-DEPT-COUNT <= 50
006940               SET      WK-DEPT-IDX TO WS-DEPT-COUNT
006950               MOVE     HR-EMP-DEPARTMENT TO
006960                        WK-DEPT-NAME-ENT (WK-DEPT-IDX)
006970               MOVE     ZERO TO WK-DEPT-SAT-SUM-ENT (WK-DEPT-IDX)
006980               MOVE     ZERO TO WK-DEPT-SAT-CNT-ENT (WK-DEPT-IDX)
006990               MOVE     ZERO TO WK-DEPT-PROD-SUM-ENT (WK-DEPT-IDX)
007000               MOVE     ZERO TO WK-DEPT-PROD-CNT-ENT (WK-DEPT-IDX)
007010           END-IF
007020       END-IF.
007030* 
007040*     02/04/26 CJT - WS-JOIN-EMP-ID NOW SET HERE, OFF THE CURRENT
007050*     RECORD, IMMEDIATELY BEFORE FIND-EMPLOYEE-DEPT - SEE THE .06
007060*     CHANGE ABOVE FOR WHY IT USED TO BE SET IN READ-SATISFACTION
007070*     INSTEAD, AND WHY THAT WAS WRONG.
007080 Accum-Satisfaction.
007090       ADD      SAT-AVG-SATISFACTION TO WS-SAT-SUM.
007100       ADD      1 TO WS-SAT-COUNT.
007110       MOVE     SAT-EMP-ID TO WS-JOIN-EMP-ID.
007120       PERFORM  Find-Employee-Dept.
007130       IF       WS-ENTRY-FOUND
007140           ADD      SAT-AVG-SATISFACTION TO
007150                    WK-DEPT-SAT-SUM-ENT (WK-DEPT-IDX)
007160           ADD      1 TO WK-DEPT-SAT-CNT-ENT (WK-DEPT-IDX)
007170       END-IF.
007180       PERFORM  Read-Satisfaction.
007190 Accum-Satisfaction-Exit.
007200       EXIT.
007210* 
007220*      JOINS A GIVEN EMPLOYEE ID (IN WS-JOIN-EMP-ID) THROUGH TO
007230*      ITS DEPARTMENT'S ENTRY IN THE DEPARTMENT TABLE. CALLERS
007240*      PASS THE EMPLOYEE ID VIA THE COMMON WS-JOIN-EMP-ID FIELD -
007250*      SET IT BEFORE PERFORMING, LIKE MAPS04'S U-BIN CONVENTION.
007260 Find-Employee-Dept.
007270       MOVE     "N" TO WS-FOUND-SWITCH.
007280       SET      WK-EMP-IDX TO 1.
007290       SEARCH   WK-EMP-ENT
007300           AT END
007310               CONTINUE
007320           WHEN WK-EMP-ID-ENT (WK-EMP-IDX) = WS-JOIN-EMP-ID
007330*     NESTED SEARCH - OUTER FINDS THE EMPLOYEE, INNER THEN FINDS
007340*     THAT EMPLOYEE'S DEPARTMENT ROW BY NAME. WS-FOUND-SWITCH ONLY
007350*     ENDS UP "Y" WHEN BOTH SEARCHES SUCCEED.
007360               SET      WK-DEPT-IDX TO 1
007370               SEARCH   WK-DEPT-ENT
007380                   AT END
007390                       CONTINUE
007400                   WHEN WK-DEPT-NAME-ENT (WK-DEPT-IDX)
007410                            = WK-EMP-DEPT-ENT (WK-EMP-IDX)
007420                       MOVE     "Y" TO WS-FOUND-SWITCH
007430               END-SEARCH
007440       END-SEARCH.
007450* 
007460*     SAME FIND-OR-ADD SHAPE AS FIND-OR-ADD-DEPT ABOVE, KEYED ON
007470*     QUESTION TEXT RATHER THAN DEPARTMENT NAME. THE SECOND IF
007480*     BELOW ONLY ADDS INTO THE SUM/COUNT WHEN THE FIND-OR-ADD
007490*     SUCCEEDED (IE THE TABLE WASN'T ALREADY FULL AT 40 ENTRIES).
007500 Accum-Survey.
007510       MOVE     "N" TO WS-FOUND-SWITCH.
007520       SET      WK-QN-IDX TO 1.
007530       SEARCH   WK-QUESTION-ENT
007540           AT END
007550               CONTINUE
007560           WHEN WK-QN-TEXT-ENT (WK-QN-IDX) = SVY-QUESTION
007570               MOVE     "Y" TO WS-FOUND-SWITCH
007580       END-SEARCH.
007590       IF       NOT WS-ENTRY-FOUND
007600           ADD      1 TO WS-QUESTION-COUNT
007610           IF       WS-QUESTION-COUNT <= 40
007620               SET      WK-QN-IDX TO WS-QUESTION-COUNT
007630               MOVE     SVY-QUESTION TO
007640                        WK-QN-TEXT-ENT (WK-QN-IDX)
007650               MOVE     ZERO TO WK-QN-SUM-ENT (WK-QN-IDX)
007660                                 WK-QN-CNT-ENT (WK-QN-IDX)
007670           END-IF
007680       END-IF.
007690       IF       WK-QN-IDX > 0 AND WK-QN-IDX <= 40
007700           ADD      SVY-NUMERIC-RESPONSE TO
007710                    WK-QN-SUM-ENT (WK-QN-IDX)
007720           ADD      1 TO WK-QN-CNT-ENT (WK-QN-IDX)
007730       END-IF.
007740       PERFORM  Read-Survey.
007750 Accum-Survey-Exit.
007760       EXIT.
007770* 
007780*      "ACTIVE" = IS-COMPLETED ZERO. DISTINCT PROJECT-ID COUNT
007790*      USES A SMALL LOOKUP TABLE TO SKIP IDS ALREADY COUNTED.
007800 Accum-Projects.
007810*     BOTH ADDS BELOW RELY ON PRJ-IS-COMPLETED AND PRJ-ON-TIME
007820*     BEING 0/1 FIELDS RATHER THAN TRUE 88-LEVEL CONDITIONS - SEE
007830*     THE WS-PROJECT-ACCUM REMARK IN WORKING-STORAGE.
007840       ADD      PRJ-IS-COMPLETED TO WS-COMPLETED-SUM.
007850       ADD      PRJ-ON-TIME TO WS-ON-TIME-SUM.
007860       ADD      1 TO WS-PROJECT-COUNT.
007870       IF       PRJ-ACTIVE
007880           PERFORM  Count-Active-Project
007890       END-IF.
007900       PERFORM  Read-Project.
007910 Accum-Projects-Exit.
007920       EXIT.
007930* 
007940*     DEDUPS PRJ-PROJECT-ID AGAINST THE ACTIVE-PROJECT TABLE - A
007950*     PROJECT WITH SEVERAL ASSIGNMENT ROWS IS ONLY COUNTED ONCE.
007960 Count-Active-Project.
007970       MOVE     "N" TO WS-FOUND-SWITCH.
007980       SET      WK-PRJ-IDX TO 1.
007990       SEARCH   WK-ACTIVE-PRJ-ENT
008000           AT END
008010               CONTINUE
008020           WHEN WK-ACTIVE-PRJ-ENT (WK-PRJ-IDX) = PRJ-PROJECT-ID
008030               MOVE     "Y" TO WS-FOUND-SWITCH
008040       END-SEARCH.
008050*     A 501ST DISTINCT PROJECT ID SIMPLY ISN'T STORED - THE COUNT
008060*     STILL INCREMENTS, ONLY THE TABLE WRITE IS SKIPPED, SAME
008070*     GRACEFUL-DEGRADATION HABIT AS FIND-OR-ADD-DEPT ABOVE.
008080       IF       NOT WS-ENTRY-FOUND
008090           ADD      1 TO WS-ACTIVE-PRJ-COUNT
008100           IF       WS-ACTIVE-PRJ-COUNT <= 500
008110               SET      WK-PRJ-IDX TO WS-ACTIVE-PRJ-COUNT
008120               MOVE     PRJ-PROJECT-ID TO
008130                        WK-ACTIVE-PRJ-ENT (WK-PRJ-IDX)
008140           END-IF
008150       END-IF.
008160* 
008170*     WKT-EMP-ID DRIVES THE SAME FIND-EMPLOYEE-DEPT JOIN USED BY
008180*     ACCUM-SATISFACTION ABOVE, FEEDING THE DEPARTMENT'S
008190*     PRODUCTIVITY SUM/COUNT RATHER THAN ITS SATISFACTION ONE.
008200 Accum-Weekly-Time.
008210       ADD      WKT-HOURS-LOGGED TO WS-HOURS-SUM.
008220       ADD      WKT-PRODUCTIVITY-RT TO WS-PRODUCTIVITY-SUM.
008230       ADD      1 TO WS-WEEK-ROW-COUNT.
008240       MOVE     WKT-EMP-ID TO WS-JOIN-EMP-ID.
008250       PERFORM  Find-Employee-Dept.
008260       IF       WS-ENTRY-FOUND
008270           ADD      WKT-PRODUCTIVITY-RT TO
008280                    WK-DEPT-PROD-SUM-ENT (WK-DEPT-IDX)
008290           ADD      1 TO WK-DEPT-PROD-CNT-ENT (WK-DEPT-IDX)
008300       END-IF.
008310       PERFORM  Read-Weekly.
008320 Accum-Weekly-Time-Exit.
008330       EXIT.
008340* 
008350*      TURNS THE RAW ACCUMULATORS INTO THE EDITED KPI FIELDS THE
008360*      REPORT GROUPS SOURCE FROM. RUNS ONCE, AFTER ALL FOUR ACCUM
008370*      PARAGRAPHS ABOVE HAVE FINISHED, SO EVERY SUM/COUNT PAIR IS
008380*      COMPLETE BEFORE ANY DIVIDE HAPPENS.
008390 Derive-Kpis.
008400*     OVERALL MEAN SATISFACTION - HOME KPI REPORT'S HEADLINE
008410*     FIGURE, ONE DIVIDE OVER THE WHOLE RUN'S SAT SUM/COUNT.
008420       IF       WS-SAT-COUNT = ZERO
008430           MOVE     ZERO TO WS-OVERALL-AVG-SAT
008440       ELSE
008450           COMPUTE  WS-OVERALL-AVG-SAT ROUNDED =
008460                    WS-SAT-SUM / WS-SAT-COUNT
008470       END-IF.
008480*     PRODUCTIVITY RATE ARRIVES ON THE WEEKLY-TIME FILE AS A
008490*     FRACTION (0.000-1.999) - THE *100 BELOW TURNS IT INTO THE
008500*     WHOLE-NUMBER-PLUS-TENTHS PERCENT THE REPORT PRINTS.
008510       IF       WS-WEEK-ROW-COUNT = ZERO
008520           MOVE     ZERO TO WS-AVG-PRODUCTIVITY-PCT
008530           MOVE     ZERO TO WS-AVG-HOURS-KPI
008540       ELSE
008550           COMPUTE  WS-AVG-PRODUCTIVITY-PCT ROUNDED =
008560                    (WS-PRODUCTIVITY-SUM / WS-WEEK-ROW-COUNT)
008570                    * 100
008580           COMPUTE  WS-AVG-HOURS-KPI ROUNDED =
008590                    WS-HOURS-SUM / WS-WEEK-ROW-COUNT
008600       END-IF.
008610*     COMPLETION AND ON-TIME PCTS ARE BOTH A COUNT-OF-1S OVER THE
008620*     TOTAL PROJECT COUNT - SEE THE WS-PROJECT-ACCUM REMARK ABOVE.
008630       IF       WS-PROJECT-COUNT = ZERO
008640           MOVE     ZERO TO WS-COMPLETION-PCT WS-ON-TIME-PCT
008650       ELSE
008660           COMPUTE  WS-COMPLETION-PCT ROUNDED =
008670                    (WS-COMPLETED-SUM / WS-PROJECT-COUNT) * 100
008680           COMPUTE  WS-ON-TIME-PCT ROUNDED =
008690                    (WS-ON-TIME-SUM / WS-PROJECT-COUNT) * 100
008700       END-IF.
008710       PERFORM  Accum-Attrition THRU Accum-Attrition-Exit
008720           UNTIL HR-ATR-AT-EOF.
008730       IF       WS-ATTRITION-TOTAL = ZERO
008740           MOVE     ZERO TO WS-HIGH-RISK-PCT
008750       ELSE
008760           COMPUTE  WS-HIGH-RISK-PCT ROUNDED =
008770                    (WS-HIGH-COUNT / WS-ATTRITION-TOTAL) * 100
008780       END-IF.
008790* 
008800*      ATTRITION HAS NO PRIMING READ FROM aa010-OPEN-HR-FILES -
008810*      THIS IS THE FIRST TIME IT IS READ AT ALL, SO THE FIRST
008820*      PERFORM BELOW SEES THE FIRST RECORD ON THE FILE.
008830 Accum-Attrition.
008840       PERFORM  Derive-Report-Risk.
008850       ADD      1 TO WS-ATTRITION-TOTAL.
008860       IF       WS-REPORT-RISK-HIGH
008870           ADD      1 TO WS-HIGH-COUNT
008880       ELSE
008890           IF       WS-REPORT-RISK-MEDIUM
008900               ADD      1 TO WS-MEDIUM-COUNT
008910           ELSE
008920               ADD      1 TO WS-LOW-COUNT
008930           END-IF
008940       END-IF.
008950       PERFORM  Read-Attrition.
008960 Accum-Attrition-Exit.
008970       EXIT.
008980* 
008990*      REPORT-THRESHOLD RISK RE-BUCKET - 0.55 / 0.35, DELIBER-
009000*      ATELY DIFFERENT FROM THE 0.70/0.40 ETL BUCKET STORED ON
009010*      THE ATTRITION FILE ITSELF. SEE WSHRATR.COB. HR050 CARRIES
009020*      AN IDENTICAL COPY OF THIS PARAGRAPH FOR ITS OWN ON-DEMAND
009030*      DISPLAY SCREENS.
009040 Derive-Report-Risk.
009050       IF       ATR-ATTRITION-PROB NOT LESS THAN 0.550
009060           SET      WS-REPORT-RISK-HIGH TO TRUE
009070       ELSE
009080           IF       ATR-ATTRITION-PROB NOT LESS THAN 0.350
009090               SET      WS-REPORT-RISK-MEDIUM TO TRUE
009100           ELSE
009110               SET      WS-REPORT-RISK-LOW TO TRUE
009120           END-IF
009130       END-IF.
009140* 
009150*     RUNS ALL FIVE REPORTS IN TURN. HOME-KPI HAS NO DETAIL LINES
009160*     OF ITS OWN SO IT IS INITIATED AND TERMINATED BACK TO BACK -
009170*     ITS REPORT HEADING GROUP ALONE CARRIES THE WHOLE REPORT.
009180 Build-Reports.
009190       INITIATE HR-HOME-KPI-REPORT.
009200       TERMINATE HR-HOME-KPI-REPORT.
009210* 
009220*     ONE PASS OVER THE DEPARTMENT TABLE FOR PRODUCTIVITY, A
009230*     SECOND SEPARATE PASS BELOW FOR ENGAGEMENT - REPORT WRITER
009240*     NEEDS EACH RD OPEN (INITIATED) ON ITS OWN BEFORE GENERATING
009250*     AGAINST IT, SO THE TWO CANNOT SHARE ONE PERFORM VARYING.
009260       INITIATE HR-PRODUCTIVITY-REPORT.
009270       PERFORM  List-Productivity-Dept
009280           THRU List-Productivity-Dept-Exit
009290           VARYING WK-DEPT-IDX FROM 1 BY 1
009300               UNTIL WK-DEPT-IDX > WS-DEPT-COUNT.
009310       TERMINATE HR-PRODUCTIVITY-REPORT.
009320       INITIATE HR-ENGAGEMENT-DEPT-REPORT.
009330       PERFORM  List-Engagement-Dept
009340           THRU List-Engagement-Dept-Exit
009350           VARYING WK-DEPT-IDX FROM 1 BY 1
009360               UNTIL WK-DEPT-IDX > WS-DEPT-COUNT.
009370       TERMINATE HR-ENGAGEMENT-DEPT-REPORT.
009380       INITIATE HR-ENGAGEMENT-QUESTION-REPORT.
009390       PERFORM  List-Engagement-Question
009400           THRU List-Engagement-Question-Exit
009410           VARYING WK-QN-IDX FROM 1 BY 1
009420               UNTIL WK-QN-IDX > WS-QUESTION-COUNT.
009430       TERMINATE HR-ENGAGEMENT-QUESTION-REPORT.
009440* 
009450*     ATTRITION IS THE ODD ONE OUT - SORT-HIGH-RISK RUNS A FULL
009460*     SORT VERB IN PLACE OF A PERFORM VARYING, SINCE THE DETAIL
009470*     LINES COME OFF THE SORT'S OUTPUT PROCEDURE INSTEAD OF A
009480*     TABLE.
009490       INITIATE HR-ATTRITION-REPORT.
009500       PERFORM  Sort-High-Risk.
009510       TERMINATE HR-ATTRITION-REPORT.
009520* 
009530*     ONE GENERATE PER DEPARTMENT TABLE ENTRY, VARIED BY BUILD-
009540*     REPORTS ABOVE - WK-DEPT-IDX IS ALREADY POSITIONED BEFORE
009550*     ENTRY, SO THIS PARAGRAPH JUST DERIVES THE AVERAGE THEN
009560*     PRINTS.
009570 List-Productivity-Dept.
009580*     A DEPARTMENT WITH NO WEEKLY-TIME ROWS AT ALL STILL PRINTS
009590*     HERE, WITH A ZERO AVERAGE - UNLIKE LIST-ENGAGEMENT-DEPT
009600*     BELOW, WHICH SKIPS THE ROW ENTIRELY IN THAT CASE.
009610       IF       WK-DEPT-PROD-CNT-ENT (WK-DEPT-IDX) = ZERO
009620           MOVE     ZERO TO WK-DEPT-PROD-AVG
009630       ELSE
009640           COMPUTE  WK-DEPT-PROD-AVG ROUNDED =
009650                WK-DEPT-PROD-SUM-ENT (WK-DEPT-IDX)
009660                / WK-DEPT-PROD-CNT-ENT (WK-DEPT-IDX)
009670       END-IF.
009680       GENERATE HR-PROD-DETAIL.
009690 List-Productivity-Dept-Exit.
009700       EXIT.
009710* 
009720*      DEPARTMENTS WITH NO SURVEYED EMPLOYEES ARE OMITTED PER THE
009730*      PEOPLE OPS SPEC MEMO - SKIP RATHER THAN PRINT A ZERO.
009740 List-Engagement-Dept.
009750       IF       WK-DEPT-SAT-CNT-ENT (WK-DEPT-IDX) > ZERO
009760           COMPUTE  WK-DEPT-SAT-AVG ROUNDED =
009770                WK-DEPT-SAT-SUM-ENT (WK-DEPT-IDX)
009780                / WK-DEPT-SAT-CNT-ENT (WK-DEPT-IDX)
009790           GENERATE HR-ENG-DEPT-DETAIL
009800       END-IF.
009810 List-Engagement-Dept-Exit.
009820       EXIT.
009830* 
009840*     SAME SHAPE AS LIST-PRODUCTIVITY-DEPT ABOVE, ONE GENERATE PER
009850*     DISTINCT SURVEY QUESTION.
009860 List-Engagement-Question.
009870       IF       WK-QN-CNT-ENT (WK-QN-IDX) = ZERO
009880           MOVE     ZERO TO WK-QN-AVG
009890       ELSE
009900           COMPUTE  WK-QN-AVG ROUNDED =
009910                    WK-QN-SUM-ENT (WK-QN-IDX)
009920                    / WK-QN-CNT-ENT (WK-QN-IDX)
009930       END-IF.
009940       GENERATE HR-ENG-QN-DETAIL.
009950 List-Engagement-Question-Exit.
009960       EXIT.
009970* 
009980*      .02 CHANGE ABOVE - HIGH-RISK LISTING SORTS ON PROBABILITY
009990*      DESCENDING VIA A SORT WORK FILE RATHER THAN AN IN-MEMORY
010000*      TABLE, SINCE PEOPLE OPS WANT EVERY HIGH-RISK EMPLOYEE
010010*      LISTED, NOT JUST THE TOP N.
010020 Sort-High-Risk.
010030       SORT     HR-SORT-WORK-FILE
010040           ON DESCENDING KEY SRT-PROBABILITY
010050           INPUT PROCEDURE  Release-High-Risk
010060           OUTPUT PROCEDURE Generate-High-Risk.
010070* 
010080*     RE-OPENS ATTRITION FROM THE TOP - THE FIRST PASS OVER IT
010090*     WAS ALREADY CONSUMED BY ACCUM-ATTRITION, ABOVE, SO THE FILE
010100*     IS AT EOF WHEN THE SORT'S INPUT PROCEDURE STARTS.
010110 Release-High-Risk.
010120       CLOSE    ATTRITION-FILE.
010130       OPEN     INPUT ATTRITION-FILE.
010140       MOVE     "N" TO WS-ATR-EOF-SW.
010150       PERFORM  Read-Attrition.
010160       PERFORM  Release-One THRU Release-One-Exit
010170           UNTIL HR-ATR-AT-EOF.
010180* 
010190*     RE-DERIVES THE RISK BAND (SAME PARAGRAPH USED BY ACCUM-
010200*     ATTRITION EARLIER) AND, FOR HIGH-RISK ROWS ONLY, JOINS
010210*     THROUGH TO THE EMPLOYEE TABLE FOR JOB LEVEL AND TENURE
010220*     BEFORE RELEASING TO THE SORT WORK FILE.
010230 Release-One.
010240       PERFORM  Derive-Report-Risk.
010250       IF       WS-REPORT-RISK-HIGH
010260           MOVE     ATR-EMP-ID TO SRT-EMP-ID
010270           MOVE     ATR-DEPARTMENT TO SRT-DEPARTMENT
010280*     LEVEL/TENURE DEFAULT TO ZERO IN CASE THE SEARCH BELOW
010290*     DOESN'T FIND A MATCH - SHOULDN'T HAPPEN IN PRACTICE SINCE
010300*     ATTRITION IS AN EXTRACT OF THE SAME EMPLOYEE POPULATION.
010310           MOVE     ZERO TO SRT-JOB-LEVEL SRT-TENURE
010320           MOVE     ATR-EMP-ID TO WS-JOIN-EMP-ID
010330           SET      WK-EMP-IDX TO 1
010340           SEARCH   WK-EMP-ENT
010350               AT END
010360                   CONTINUE
010370               WHEN WK-EMP-ID-ENT (WK-EMP-IDX) = WS-JOIN-EMP-ID
010380                   MOVE     WK-EMP-LEVEL-ENT (WK-EMP-IDX)
010390                            TO SRT-JOB-LEVEL
010400                   MOVE     WK-EMP-TENURE-ENT (WK-EMP-IDX)
010410                            TO SRT-TENURE
010420           END-SEARCH
010430           MOVE     ATR-ATTRITION-PROB TO SRT-PROBABILITY
010440           RELEASE  HR-SORT-WORK-RECORD
010450       END-IF.
010460       PERFORM  Read-Attrition.
010470 Release-One-Exit.
010480       EXIT.
010490* 
010500*     OUTPUT PROCEDURE OF THE SORT - PRIMES THE FIRST SORTED
010510*     RECORD, THEN HANDS OFF TO GENERATE-ONE FOR EVERY ROW.
010520 Generate-High-Risk.
010530       MOVE     "N" TO WS-ATR-EOF-SW.
010540       RETURN   HR-SORT-WORK-FILE
010550           AT END
010560               MOVE "Y" TO WS-ATR-EOF-SW
010570       END-RETURN.
010580       PERFORM  Generate-One THRU Generate-One-Exit
010590           UNTIL HR-ATR-AT-EOF.
010600* 
010610*     WS-ATR-EOF-SW DOES DOUBLE DUTY HERE - IT WAS THE ATTRITION
010620*     FILE'S OWN EOF SWITCH EARLIER IN THE STEP, NOW REPURPOSED AS
010630*     THE SORT RETURN'S EOF SWITCH SINCE THE FILE ITSELF IS
010640*     CLOSED BY THE TIME THIS PARAGRAPH RUNS.
010650 Generate-One.
010660       GENERATE HR-ATR-DETAIL.
010670       RETURN   HR-SORT-WORK-FILE
010680           AT END
010690               MOVE "Y" TO WS-ATR-EOF-SW
010700       END-RETURN.
010710 Generate-One-Exit.
010720       EXIT.
010730* 
010740*     READS THE EMPLOYEE DRIVER AND SETS THE HR038 EMPTY-MASTER
010750*     SWITCH ON THE VERY FIRST READ IF IT HIT EOF STRAIGHT AWAY.
010760 Read-Employee.
010770       READ     EMPLOYEE-FILE
010780           AT END
010790               MOVE "Y" TO WS-EMP-EOF-SW
010800       END-READ.
010810*     WS-EMPLOYEES-READ IS STILL ZERO THE VERY FIRST TIME THIS
010820*     RUNS - IF THAT FIRST READ ALSO HITS EOF, THE FILE WAS EMPTY.
010830*     ON EVERY LATER READ WS-EMPLOYEES-READ IS NON-ZERO, SO THE
010840*     ELSE BRANCH BELOW ALWAYS WINS ONCE AT LEAST ONE ROW EXISTS.
010850       IF       WS-EMPLOYEES-READ = ZERO AND HR-EMP-AT-EOF
010860           MOVE "Y" TO WS-EMPTY-FILE-SWITCH
010870       ELSE
010880           MOVE "N" TO WS-EMPTY-FILE-SWITCH
010890       END-IF.
010900* 
010910*     SATISFACTION HAS NO EMPTY-FILE GUARD LIKE READ-EMPLOYEE
010920*     ABOVE - AN EMPTY SAT FEED JUST MEANS WS-SAT-COUNT STAYS
010930*     ZERO AND DERIVE-KPIS FALLS BACK TO ITS OWN ZERO-DIVIDE
010940*     GUARD.
010950 Read-Satisfaction.
010960       READ     SATISFACTION-FILE
010970           AT END
010980               MOVE "Y" TO WS-SAT-EOF-SW
010990       END-READ.
011000* 
011010*     ONE ROW PER EMPLOYEE PER QUESTION - A LARGE SITE CAN HAVE
011020*     SEVERAL MILLION ROWS ON THIS FILE, WHICH IS WHY IT IS NEVER
011030*     SORTED OR HELD IN A TABLE, ONLY STREAMED THROUGH ONCE.
011040 Read-Survey.
011050       READ     SURVEY-FILE
011060           AT END
011070               MOVE "Y" TO WS-SVY-EOF-SW
011080       END-READ.
011090* 
011100*     ONE ROW PER PROJECT ASSIGNMENT, NOT PER PROJECT - COUNT-
011110*     ACTIVE-PROJECT ABOVE IS WHAT COLLAPSES THIS DOWN TO DISTINCT
011120*     PROJECT IDS.
011130 Read-Project.
011140       READ     PROJECT-FILE
011150           AT END
011160               MOVE "Y" TO WS-PRJ-EOF-SW
011170       END-READ.
011180* 
011190*     ONE ROW PER EMPLOYEE PER WEEK - SEE HR020 FOR HOW THIS SAME
011200*     FILE IS ALSO READ, MATCHED AGAINST THE TIMELOG FEED, ON THE
011210*     EARLIER STEP OF THE NIGHTLY RUN.
011220 Read-Weekly.
011230       READ     WEEKLY-TIME-FILE
011240           AT END
011250               MOVE "Y" TO WS-WKT-EOF-SW
011260       END-READ.
011270* 
011280*     ONE ROW PER EMPLOYEE - THIS IS THE SAME ATTRITION FILE
011290*     HR030 WRITES, READ HERE TWICE OVER (ONCE BY ACCUM-ATTRITION,
011300*     ONCE MORE BY RELEASE-HIGH-RISK AFTER THE RE-OPEN BELOW).
011310 Read-Attrition.
011320       READ     ATTRITION-FILE
011330           AT END
011340               MOVE "Y" TO WS-ATR-EOF-SW
011350       END-READ.
011360* 
011370*     CLOSES ALL SEVEN FILES AND DISPLAYS THE END-OF-STEP MESSAGE
011380*     - ALSO WHERE THE HR038 EMPTY-MASTER MESSAGE ACTUALLY FIRES.
011390 zz070-Exit.
011400       IF       WS-EMPLOYEES-WERE-EMPTY
011410           DISPLAY  HR038
011420       END-IF.
011430       CLOSE    EMPLOYEE-FILE
011440                SATISFACTION-FILE
011450                SURVEY-FILE
011460                PROJECT-FILE
011470                WEEKLY-TIME-FILE
011480                ATTRITION-FILE
011490                PRINT-FILE.
011500       DISPLAY  PROG-NAME " COMPLETE - REPORTS WRITTEN = 5".
011510* 
011520*     ABENDS ON A FILE-OPEN FAILURE - CLOSES WHATEVER MAY ALREADY
011530*     BE OPEN (COBOL IGNORES A CLOSE ON A FILE NOT OPEN) THEN
011540*     STOPS.
011550 Abend-Run.
011560       DISPLAY  "HR040 ABENDING - ERROR CODE " ERROR-CODE.
011570       CLOSE    EMPLOYEE-FILE
011580                SATISFACTION-FILE
011590                SURVEY-FILE
011600                PROJECT-FILE
011610                WEEKLY-TIME-FILE
011620                ATTRITION-FILE
011630                PRINT-FILE.
011640       STOP     RUN.
011650* 
