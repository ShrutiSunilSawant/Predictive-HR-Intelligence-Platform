000100* **************************************************************
000110*                                                              *
000120*                HR ANALYTICS - WEEKLY TIME ETL                *
000130*       STEP 2 OF THE NIGHTLY HR PREDICTIVE ANALYTICS RUN      *
000140*                                                              *
000150* **************************************************************
000160* 
000170 IDENTIFICATION          DIVISION.
000180* ================================
000190* 
000200 PROGRAM-ID.        HR020.
000210* 
000220 AUTHOR.            J M SANDHU, 06/01/26.
000230* 
000240 INSTALLATION.      APPLEWOOD COMPUTERS - HR SYSTEMS GROUP.
000250* 
000260 DATE-WRITTEN.      06/01/26.
000270* 
000280 DATE-COMPILED.
000290* 
000300 SECURITY.          COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000310       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE. SEE
000320       FILE COPYING FOR DETAILS.
000330* 
000340*     REMARKS.       READS THE DAILY TIME-TRACKING FILE AND WRITES
000350*                 ONE HOURS/PRODUCTIVITY SUMMARY PER EMPLOYEE PER
000360*                 ISO WEEK. ASSUMES THE FEED IS IN EMPLOYEE/WORK-
000370*                 DATE SEQUENCE - SEE THE 12/01/26 CHANGE BELOW.
000380*                 SECOND OF FIVE CHAINED JOB STEPS - SEE HR010,
000390*                 HR030, HR040 AND HR050.
000400* 
000410*     VERSION.       SEE PROG-NAME IN WS.
000420* 
000430*     CALLED MODULES. NONE.
000440* 
000450*     FILES USED.
000460*                         TIMELOG. DAILY TIME TRACKING ENTRIES.
000470*                         WEEKLY-TIME. WEEKLY TIME AGGREGATE.
000480* 
000490*     ERROR MESSAGES USED.
000500*                         HR011 - HR013.
000510* 
000520*  CHANGES.
000530*   06/01/26 JMS - 1.0.00 CREATED - SECOND STEP OF THE HR
000540*                         ANALYTICS NIGHTLY BATCH. PEOPLE OPS
000550*                         TICKET #HR-102.
000560*   09/01/26 JMS -    .01 TLG-BILLABLE-ABSENT DEFAULT (BILLABLE =
000570*                         HOURS LOGGED) ADDED - SOME CLOCK
000580*                         TERMINALS DO NOT TAG BILLABLE TIME.
000590*                         TICKET #HR-105.
000600*   12/01/26 JMS -    .02 CONTROL BREAK NOW KEYS ON EMPLOYEE + ISO
000610*                         YEAR + ISO WEEK, NOT EMPLOYEE ALONE -
000620*                         THIS STEP DOES NOT SORT THE INPUT, IT
000630*                         RELIES ON THE CLOCK-TERMINAL FEED BEING
000640*                         IN EMPLOYEE/WORK-DATE ORDER, THE SAME
000650*                         WAY HR010 RELIES ON THE SURVEY EXTRACT
000660*                         BEING IN EMPLOYEE ORDER. IF THAT EVER
000670*                         CHANGES THIS STEP WILL NEED A SORT
000680*                         ADDING - SEE HR040 FOR THE HOUSE SORT
000690*                         IDIOM.
000700*   28/01/26 CJT -    .03 ACTIVITY-PERCENTAGE CLIP TO 0-300 ADDED
000710*                         - A CORRUPT FEED WITH HOURS-LOGGED OF
000720*                         900+ WAS BLOWING THE PIC 9(3)V99 FIELD
000730*                         ON WRITE. TICKET #HR-114.
000740*   17/02/26 CJT -    .04 Y2K-STYLE REVIEW OF DATE FIELDS - TLG-
000750*                         WORK-DATE IS A FULL 4-DIGIT-CENTURY PIC
000760*                         9(8), NO WINDOWING LOGIC PRESENT, NO
000770*                         CHANGE REQUIRED.
000780*   06/03/26 JMS -    .05 ISO WEEK ROLL-OVER ARITHMETIC REWORKED
000790*                         INTO ITS OWN GROUP OF PARAGRAPHS SO
000800*                         HR030 AND ANY FUTURE STEP CAN FOLLOW
000810*                         THE SAME PATTERN. NO FUNCTIONAL CHANGE.
000820*   30/03/26 CJT -    .06 PARAGRAPH NAMES DE-STANDARDISED BACK TO
000830*                         PLAIN DESCRIPTIVE NAMES (READ-TIMELOG,
000840*                         DERIVE-ISO-WEEK AND SO ON) - THE B05X-
000850*                         RANGE FROM .05 AND THE WIDER A-/B-/Z-
000860*                         SCHEME NEVER CAUGHT ON ANYWHERE ELSE IN
000870*                         THE SHOP. AA010-/ZZ070- KEPT ON OPEN AND
000880*                         CLOSE ONLY, PER THE HOUSE HABIT.
000890* 
000900* **************************************************************
000910* 
000920 ENVIRONMENT             DIVISION.
000930* ================================
000940* 
000950 CONFIGURATION           SECTION.
000960     SOURCE-COMPUTER.        Z196.
000970     OBJECT-COMPUTER.        Z196.
000980     SPECIAL-NAMES.
000990       CRT STATUS IS COB-CRT-STATUS.
001000* 
001010 INPUT-OUTPUT            SECTION.
001020     FILE-CONTROL.
001030     COPY "SELHR04.COB".
001040     COPY "SELHR06.COB".
001050* 
001060 DATA                    DIVISION.
001070* ================================
001080* 
001090 FILE                    SECTION.
001100     COPY "FDHR04.COB".
001110     COPY "FDHR06.COB".
001120* 
001130 WORKING-STORAGE SECTION.
001140* ------------------------
001150* 
001160     77 PROG-NAME PIC X(16)   VALUE "HR020 (1.0.06)".
001170* 
001180*     FILE-STATUS PAIRS PLUS THE HOME-GROWN EOF/GROUP/EMPTY-FILE
001190*     FLAGS. WS-GROUP-SWITCH IS DISTINCT FROM WS-EOF-SWITCH BELOW
001200*     - IT TRACKS WHETHER AN OPEN EMPLOYEE/WEEK GROUP EXISTS YET
001210*     TO BE FLUSHED, NOT WHETHER THE FILE HAS MORE RECORDS.
001220 01  WS-SWITCHES.
001230       03  HR-TLG-STATUS         PIC XX.
001240         88  HR-TLG-OK               VALUE "00".
001250       03  HR-WKT-STATUS         PIC XX.
001260         88  HR-WKT-OK               VALUE "00".
001270       03  WS-EOF-SWITCH         PIC X       VALUE "N".
001280         88  HR-TLG-AT-EOF           VALUE "Y".
001290       03  WS-GROUP-SWITCH       PIC X       VALUE "N".
001300         88  WS-GROUP-IN-PROGRESS    VALUE "Y".
001310       03  WS-EMPTY-FILE-SWITCH  PIC X       VALUE "Y".
001320         88  WS-TIMELOG-WAS-EMPTY     VALUE "Y".
001330* 
001340*     RUN COUNTS FOR THE COMPLETION MESSAGE - COMP (BINARY), NEVER
001350*     DISPLAY, PER SHOP STANDARD.
001360 01  WS-COUNTERS.
001370       03  WS-WEEK-COUNT  BINARY-LONG UNSIGNED    VALUE ZERO.
001380       03  WS-ENTRIES-READ  BINARY-LONG UNSIGNED    VALUE ZERO.
001390* 
001400*     RUNNING TOTALS FOR THE EMPLOYEE/WEEK GROUP CURRENTLY OPEN.
001410 01  WS-ACCUMULATORS.
001420       03  WS-HOURS-SUM  PIC S9(6)V99    COMP-3  VALUE ZERO.
001430       03  WS-BILLABLE-SUM  PIC S9(6)V99    COMP-3  VALUE ZERO.
001440*         DISPLAY-NUMERIC VIEW OF WS-HOURS-SUM FOR DUMP READING -
001450*         SEE HR010 FOR THE SAME IDIOM.
001460       03  WS-ACCUM-VIEW         REDEFINES WS-HOURS-SUM
001470                                 PIC S9(6)V99.
001480* 
001490*     ONE TIMELOG ENTRY'S HOURS, EDITED OUT OF THE RECORD SO THE
001500*     BILLABLE-ABSENT DEFAULT (SEE PROCESS-TIMELOG) HAS SOMEWHERE
001510*     TO LAND BEFORE IT GOES INTO THE RUNNING SUM.
001520 01  WS-CURRENT-ENTRY.
001530       03  WS-CURR-HOURS         PIC 9(2)V99     VALUE ZERO.
001540       03  WS-CURR-BILLABLE      PIC 9(2)V99     VALUE ZERO.
001550* 
001560*     PRIOR VS CURRENT GROUP KEY - COMPARED WHOLE-GROUP (NOT
001570*     FIELD BY FIELD) EACH PASS TO DETECT A BREAK ON EITHER
001580*     EMPLOYEE OR ISO WEEK.
001590 01  WS-GROUP-KEYS.
001600       03  WS-PRIOR-KEY.
001610         05  WS-PRIOR-EMP-ID       PIC X(8)    VALUE SPACES.
001620         05  WS-PRIOR-ISO-YEAR     PIC 9(4)    VALUE ZERO.
001630         05  WS-PRIOR-ISO-WEEK     PIC 9(2)    VALUE ZERO.
001640       03  WS-CURRENT-KEY.
001650         05  WS-CURRENT-EMP-ID     PIC X(8)    VALUE SPACES.
001660         05  WS-CURRENT-ISO-YEAR   PIC 9(4)    VALUE ZERO.
001670         05  WS-CURRENT-ISO-WEEK   PIC 9(2)    VALUE ZERO.
001680* 
001690*         MONTH-END CUMULATIVE DAY TABLE (NON-LEAP), LOADED BY
001700*         REDEFINITION OF LITERAL FILLER ENTRIES - HOUSE IDIOM FOR
001710*         STATIC TABLES, SEE WSPYPARAM1.COB FOR THE SAME TRICK.
001720 01  WK-CUM-DAYS-VALUES.
001730       03  FILLER    PIC 9(3)    VALUE 000.
001740       03  FILLER    PIC 9(3)    VALUE 031.
001750       03  FILLER    PIC 9(3)    VALUE 059.
001760       03  FILLER    PIC 9(3)    VALUE 090.
001770       03  FILLER    PIC 9(3)    VALUE 120.
001780       03  FILLER    PIC 9(3)    VALUE 151.
001790       03  FILLER    PIC 9(3)    VALUE 181.
001800       03  FILLER    PIC 9(3)    VALUE 212.
001810       03  FILLER    PIC 9(3)    VALUE 243.
001820       03  FILLER    PIC 9(3)    VALUE 273.
001830       03  FILLER    PIC 9(3)    VALUE 304.
001840       03  FILLER    PIC 9(3)    VALUE 334.
001850 01  WK-CUM-DAYS-TABLE   REDEFINES WK-CUM-DAYS-VALUES.
001860       03  WK-CUM-DAYS-ENT   PIC 9(3)  OCCURS 12 TIMES
001870                             INDEXED BY WK-MO-IDX.
001880* 
001890*     THE INCOMING DATE, BROKEN OUT OF TLG-WORK-DATE'S CCYYMMDD
001900*     INTO ITS THREE PARTS BY DERIVE-ISO-WEEK.
001910 01  WK-DATE-WORK.
001920       03  WK-YEAR               PIC 9(4)    VALUE ZERO.
001930       03  WK-MONTH              PIC 9(2)    VALUE ZERO.
001940       03  WK-DAY                PIC 9(2)    VALUE ZERO.
001950       03  WK-IS-LEAP            PIC X       VALUE "N".
001960         88  WK-LEAP-YEAR            VALUE "Y".
001970       03  WK-ORDINAL-DAY        PIC 9(3)    VALUE ZERO.
001980* 
001990*     WORKING FIELDS FOR ZELLER'S CONGRUENCE - SEE COMPUTE-DAY-
002000*     OF-WEEK. NAMED WK-Z-xxxx RATHER THAN ANYTHING MORE
002010*     DESCRIPTIVE BECAUSE THEY ARE PURE INTERMEDIATE TERMS OF THE
002020*     FORMULA WITH NO BUSINESS MEANING OF THEIR OWN.
002030 01  WK-ZELLER-WORK.
002040       03  WK-ZELLER-YEAR        PIC 9(4)    VALUE ZERO.
002050       03  WK-ZELLER-MONTH       PIC 9(2)    VALUE ZERO.
002060       03  WK-CENTURY  BINARY-CHAR UNSIGNED    VALUE ZERO.
002070       03  WK-YR-OF-CENTURY  BINARY-CHAR UNSIGNED    VALUE ZERO.
002080       03  WK-Z-TERM1  BINARY-SHORT UNSIGNED   VALUE ZERO.
002090       03  WK-Z-TERM2  BINARY-SHORT UNSIGNED   VALUE ZERO.
002100       03  WK-Z-TERM3  BINARY-SHORT UNSIGNED   VALUE ZERO.
002110       03  WK-Z-SUM  BINARY-LONG UNSIGNED    VALUE ZERO.
002120       03  WK-Z-QUOT  BINARY-LONG UNSIGNED    VALUE ZERO.
002130       03  WK-Z-H  BINARY-CHAR UNSIGNED    VALUE ZERO.
002140       03  WK-Z-MOD5  BINARY-CHAR UNSIGNED    VALUE ZERO.
002150       03  WK-ISO-DOW            PIC 9       VALUE ZERO.
002160* 
002170*     FINAL ISO YEAR/WEEK ONCE ROLL-OVER HAS BEEN RESOLVED - THIS
002180*     IS WHAT GETS MOVED TO WKT-ISO-YEAR/WKT-ISO-WEEK ON WRITE.
002190 01  WK-WEEK-RESULT.
002200       03  WK-RAW-WEEK           PIC 9(2)    VALUE ZERO.
002210       03  WK-FINAL-YEAR         PIC 9(4)    VALUE ZERO.
002220       03  WK-FINAL-WEEK         PIC 9(2)    VALUE ZERO.
002230* 
002240*     WORKING FIELDS FOR THE P(Y) 52/53-WEEK TEST - SEE COMPUTE-
002250*     P-VALUE. WK-P-RESULT-PRIOR HOLDS THE PRIOR YEAR'S P-VALUE
002260*     SO WEEKS-IN-YEAR CAN COMPARE BOTH IN ONE PASS.
002270 01  WK-WEEKS-IN-YEAR-WORK.
002280       03  WK-CHECK-YEAR         PIC 9(4)    VALUE ZERO.
002290       03  WK-P-YEAR             PIC S9(4)   VALUE ZERO.
002300       03  WK-P-Q1  BINARY-LONG                VALUE ZERO.
002310       03  WK-P-Q2  BINARY-LONG                VALUE ZERO.
002320       03  WK-P-Q3  BINARY-LONG                VALUE ZERO.
002330       03  WK-P-SUM  BINARY-LONG                VALUE ZERO.
002340       03  WK-P-QUOT  BINARY-LONG                VALUE ZERO.
002350       03  WK-P-RESULT  BINARY-CHAR                VALUE ZERO.
002360       03  WK-P-RESULT-PRIOR  BINARY-CHAR  VALUE ZERO.
002370       03  WK-WEEKS-IN-YEAR      PIC 9(2)    VALUE 52.
002380* 
002390*     ABEND/COMPLETION MESSAGE LITERALS - ONE 01 PER PROGRAM, PER
002400*     HOUSE HABIT (SEE HR010, HR030 ETC FOR THE SAME LAYOUT).
002410 01  ERROR-MESSAGES.
002420       03  HR011   PIC X(40)   VALUE
002430           "HR011 TIMELOG FILE OPEN ERROR - STATUS =".
002440       03  HR012   PIC X(43)   VALUE
002450           "HR012 WEEKLY-TIME FILE OPEN ERROR - STAT =".
002460       03  HR013   PIC X(39)   VALUE
002470           "HR013 TIMELOG FILE HELD NO RECORDS AT ALL".
002480* 
002490 01  ERROR-CODE              PIC 999.
002500 01  ERROR-CODE-X   REDEFINES ERROR-CODE   PIC XXX.
002510* 
002520 PROCEDURE               DIVISION.
002530* ================================
002540* 
002550*     TOP LEVEL - OPEN, DRIVE THE GROUP BREAK OVER THE WHOLE
002560*     TIMELOG FEED, CLOSE.  RELIES ON THE FEED BEING IN EMPLOYEE/
002570*     WORK-DATE ORDER (SEE .02 IN THE CHANGE LOG) - THERE IS NO
002580*     SORT VERB IN THIS STEP.
002590 Main-Control.
002600       PERFORM  aa010-Open-Hr-Files.
002610       PERFORM  Process-Timelog THRU Process-Timelog-Exit
002620           UNTIL HR-TLG-AT-EOF.
002630       PERFORM  zz070-Exit.
002640       STOP     RUN.
002650* 
002660 aa010-Open-Hr-Files.
002670       OPEN     INPUT  TIMELOG-FILE.
002680       IF       NOT HR-TLG-OK
002690           DISPLAY  HR011 HR-TLG-STATUS
002700           MOVE     HR-TLG-STATUS TO ERROR-CODE
002710           PERFORM  Abend-Run
002720       END-IF.
002730       OPEN     OUTPUT WEEKLY-TIME-FILE.
002740       IF       NOT HR-WKT-OK
002750           DISPLAY  HR012 HR-WKT-STATUS
002760           MOVE     HR-WKT-STATUS TO ERROR-CODE
002770           PERFORM  Abend-Run
002780       END-IF.
002790       PERFORM  Read-Timelog.
002800* 
002810*     ONE PASS OF THE GROUP BREAK. THE GROUP KEY IS EMPLOYEE +
002820*     ISO YEAR + ISO WEEK, NOT EMPLOYEE ALONE - A SINGLE EMPLOYEE
002830*     CAN OF COURSE APPEAR ACROSS SEVERAL WEEKS IN THE SAME FEED.
002840 Process-Timelog.
002850       PERFORM  Derive-Iso-Week.
002860       MOVE     TLG-EMP-ID       TO WS-CURRENT-EMP-ID.
002870       MOVE     WK-FINAL-YEAR    TO WS-CURRENT-ISO-YEAR.
002880       MOVE     WK-FINAL-WEEK    TO WS-CURRENT-ISO-WEEK.
002890       IF       WS-GROUP-IN-PROGRESS
002900           AND  WS-CURRENT-KEY NOT = WS-PRIOR-KEY
002910*             EMPLOYEE OR WEEK CHANGED - FLUSH THE GROUP JUST
002920*             FINISHED BEFORE STARTING THE ACCUMULATORS OVER.
002930               PERFORM  Write-Weekly
002940       END-IF.
002950       IF       NOT WS-GROUP-IN-PROGRESS
002960           OR   WS-CURRENT-KEY NOT = WS-PRIOR-KEY
002970               MOVE     WS-CURRENT-KEY TO WS-PRIOR-KEY
002980               MOVE     ZERO TO WS-HOURS-SUM WS-BILLABLE-SUM
002990               MOVE     "Y" TO WS-GROUP-SWITCH
003000       END-IF.
003010       MOVE     TLG-HOURS-LOGGED TO WS-CURR-HOURS.
003020*     SOME CLOCK TERMINALS DO NOT TAG BILLABLE TIME AT ALL - IN
003030*     THAT CASE ASSUME EVERY LOGGED HOUR WAS BILLABLE. SEE .01.
003040       IF       TLG-BILLABLE-ABSENT
003050           MOVE     TLG-HOURS-LOGGED TO WS-CURR-BILLABLE
003060       ELSE
003070           MOVE     TLG-BILLABLE-HOURS TO WS-CURR-BILLABLE
003080       END-IF.
003090       ADD      WS-CURR-HOURS TO WS-HOURS-SUM.
003100       ADD      WS-CURR-BILLABLE TO WS-BILLABLE-SUM.
003110       ADD      1 TO WS-ENTRIES-READ.
003120       PERFORM  Read-Timelog.
003130*     LAST GROUP ON THE FEED HAS NO FOLLOWING KEY CHANGE TO
003140*     TRIGGER ON - EOF HAS TO FLUSH IT DIRECTLY, SAME AS HR010.
003150       IF       HR-TLG-AT-EOF
003160           PERFORM  Write-Weekly
003170       END-IF.
003180 Process-Timelog-Exit.
003190       EXIT.
003200* 
003210*     ISO 8601 WEEK/YEAR DERIVATION - NO INTRINSIC FUNCTIONS USED,
003220*     THIS SHOP'S COMPILER LEVEL DOES NOT SUPPORT THEM.  METHOD IS
003230*     ZELLER'S CONGRUENCE FOR DAY-OF-WEEK PLUS THE STANDARD ISO
003240*     ORDINAL-WEEK ROLL-OVER RULE.  SEE THE HR ANALYTICS RUNBOOK,
003250*     SEC 4, FOR THE ARITHMETIC IF THIS EVER NEEDS RE-DERIVING.
003260 Derive-Iso-Week.
003270       MOVE     TLG-WORK-DATE (1:4)  TO WK-YEAR.
003280       MOVE     TLG-WORK-DATE (5:2)  TO WK-MONTH.
003290       MOVE     TLG-WORK-DATE (7:2)  TO WK-DAY.
003300       PERFORM  Compute-Leap-Year.
003310       PERFORM  Compute-Ordinal-Day.
003320       PERFORM  Compute-Day-Of-Week.
003330       PERFORM  Compute-Raw-Week.
003340       PERFORM  Resolve-Week-Year.
003350* 
003360*     STANDARD GREGORIAN LEAP-YEAR TEST - DIVISIBLE BY 4, EXCEPT
003370*     CENTURY YEARS, WHICH MUST ALSO DIVIDE BY 400.
003380 Compute-Leap-Year.
003390       DIVIDE   WK-YEAR BY 4   GIVING WK-P-Q1 REMAINDER WK-P-QUOT.
003400       MOVE     "N" TO WK-IS-LEAP.
003410       IF       WK-P-QUOT = ZERO
003420           DIVIDE   WK-YEAR BY 100 GIVING WK-P-Q1
003430                    REMAINDER WK-P-QUOT
003440           IF       WK-P-QUOT NOT = ZERO
003450               MOVE  "Y" TO WK-IS-LEAP
003460           ELSE
003470               DIVIDE   WK-YEAR BY 400 GIVING WK-P-Q1
003480                        REMAINDER WK-P-QUOT
003490               IF       WK-P-QUOT = ZERO
003500                   MOVE  "Y" TO WK-IS-LEAP
003510               END-IF
003520           END-IF
003530       END-IF.
003540* 
003550*     DAY NUMBER WITHIN THE YEAR (1-366), OFF THE CUMULATIVE-DAYS
003560*     TABLE ABOVE, WITH ONE DAY ADDED FOR MARCH ONWARD IN A LEAP
003570*     YEAR.
003580 Compute-Ordinal-Day.
003590       SET      WK-MO-IDX TO WK-MONTH.
003600       COMPUTE  WK-ORDINAL-DAY =
003610                WK-CUM-DAYS-ENT (WK-MO-IDX) + WK-DAY.
003620       IF       WK-LEAP-YEAR AND WK-MONTH > 2
003630           ADD      1 TO WK-ORDINAL-DAY
003640       END-IF.
003650* 
003660*     ZELLER'S CONGRUENCE (GREGORIAN, 0 = SATURDAY, 6 = FRIDAY),
003670*     JAN/FEB TREATED AS MONTHS 13/14 OF THE PRECEDING YEAR.
003680 Compute-Day-Of-Week.
003690       IF       WK-MONTH < 3
003700           COMPUTE  WK-ZELLER-YEAR  = WK-YEAR - 1
003710           COMPUTE  WK-ZELLER-MONTH = WK-MONTH + 12
003720       ELSE
003730           MOVE     WK-YEAR  TO WK-ZELLER-YEAR
003740           MOVE     WK-MONTH TO WK-ZELLER-MONTH
003750       END-IF.
003760       DIVIDE   WK-ZELLER-YEAR BY 100
003770                GIVING WK-CENTURY REMAINDER WK-YR-OF-CENTURY.
003780       COMPUTE  WK-Z-TERM1 = (13 * (WK-ZELLER-MONTH + 1)) / 5.
003790       COMPUTE  WK-Z-TERM2 = WK-YR-OF-CENTURY / 4.
003800       COMPUTE  WK-Z-TERM3 = WK-CENTURY / 4.
003810       COMPUTE WK-Z-SUM   = WK-DAY + WK-Z-TERM1 + WK-YR-OF-CENTURY
003820                            + WK-Z-TERM2 + WK-Z-TERM3
003830                            + (5 * WK-CENTURY).
003840       DIVIDE   WK-Z-SUM BY 7 GIVING WK-Z-QUOT REMAINDER WK-Z-H.
003850       COMPUTE  WK-Z-MOD5 = WK-Z-H + 5.
003860       DIVIDE   WK-Z-MOD5 BY 7 GIVING WK-Z-QUOT
003870                REMAINDER WK-ISO-DOW.
003880       ADD      1 TO WK-ISO-DOW.
003890* 
003900*     A YEAR RUNS 53 ISO WEEKS RATHER THAN 52 IF EITHER 31 DEC
003910*     OR 1 JAN OF THE FOLLOWING YEAR FALLS ON THE ISO THURSDAY -
003920*     TESTED HERE VIA THE P(Y) FUNCTION BELOW, NOT A CALENDAR
003930*     LOOKUP.
003940 Weeks-In-Year.
003950       MOVE     WK-CHECK-YEAR TO WK-P-YEAR.
003960       PERFORM  Compute-P-Value.
003970       MOVE     WK-P-RESULT TO WK-P-RESULT-PRIOR.
003980       COMPUTE  WK-P-YEAR = WK-CHECK-YEAR - 1.
003990       PERFORM  Compute-P-Value.
004000       MOVE     52 TO WK-WEEKS-IN-YEAR.
004010       IF       WK-P-RESULT-PRIOR = 4 OR WK-P-RESULT = 3
004020           MOVE     53 TO WK-WEEKS-IN-YEAR
004030       END-IF.
004040* 
004050*     P(Y) = (Y + INT(Y/4) - INT(Y/100) + INT(Y/400)) MOD 7 - USED
004060*     ONLY TO DECIDE WHETHER A YEAR RUNS 52 OR 53 ISO WEEKS.
004070 Compute-P-Value.
004080       COMPUTE  WK-P-Q1 = WK-P-YEAR / 4.
004090       COMPUTE  WK-P-Q2 = WK-P-YEAR / 100.
004100       COMPUTE  WK-P-Q3 = WK-P-YEAR / 400.
004110       COMPUTE WK-P-SUM = WK-P-YEAR + WK-P-Q1 - WK-P-Q2 + WK-P-Q3.
004120       DIVIDE   WK-P-SUM BY 7 GIVING WK-P-QUOT
004130                REMAINDER WK-P-RESULT.
004140* 
004150*     ISO WEEK NUMBER BEFORE YEAR-BOUNDARY ROLL-OVER IS CHECKED -
004160*     CAN COME BACK ZERO (BELONGS TO THE PRIOR YEAR'S LAST WEEK)
004170*     OR ONE PAST THE YEAR'S WEEK COUNT (BELONGS TO NEXT YEAR'S
004180*     WEEK 1) - RESOLVE-WEEK-YEAR BELOW SORTS THAT OUT.
004190 Compute-Raw-Week.
004200       COMPUTE  WK-RAW-WEEK =
004210                (WK-ORDINAL-DAY - WK-ISO-DOW + 10) / 7.
004220* 
004230 Resolve-Week-Year.
004240       IF       WK-RAW-WEEK = ZERO
004250           COMPUTE  WK-CHECK-YEAR = WK-YEAR - 1
004260           PERFORM  Weeks-In-Year
004270           MOVE     WK-CHECK-YEAR TO WK-FINAL-YEAR
004280           MOVE     WK-WEEKS-IN-YEAR TO WK-FINAL-WEEK
004290       ELSE
004300           MOVE     WK-YEAR TO WK-CHECK-YEAR
004310           PERFORM  Weeks-In-Year
004320           IF       WK-RAW-WEEK > WK-WEEKS-IN-YEAR
004330               COMPUTE  WK-FINAL-YEAR = WK-YEAR + 1
004340               MOVE     1 TO WK-FINAL-WEEK
004350           ELSE
004360               MOVE     WK-YEAR TO WK-FINAL-YEAR
004370               MOVE     WK-RAW-WEEK TO WK-FINAL-WEEK
004380           END-IF
004390       END-IF.
004400* 
004410*     WRITES ONE WEEKLY-TIME ROW FOR THE GROUP JUST COMPLETED.
004420*     PRODUCTIVITY IS BILLABLE/LOGGED HOURS; ACTIVITY-PCT IS
004430*     LOGGED HOURS AGAINST A 40-HOUR WEEK, CLIPPED TO 300% SO A
004440*     CORRUPT FEED CANNOT BLOW THE PIC 9(3)V99 FIELD - SEE .03.
004450 Write-Weekly.
004460       IF       NOT WS-GROUP-IN-PROGRESS
004470           GO TO Write-Weekly-Exit
004480       END-IF.
004490       MOVE     SPACES TO HR-WEEKLY-TIME-RECORD.
004500       MOVE     WS-PRIOR-EMP-ID   TO WKT-EMP-ID.
004510       MOVE     WS-PRIOR-ISO-YEAR TO WKT-ISO-YEAR.
004520       MOVE     WS-PRIOR-ISO-WEEK TO WKT-ISO-WEEK.
004530       MOVE     WS-HOURS-SUM      TO WKT-HOURS-LOGGED.
004540       MOVE     WS-BILLABLE-SUM   TO WKT-BILLABLE-HOURS.
004550       IF       WS-HOURS-SUM = ZERO
004560           MOVE     ZERO TO WKT-PRODUCTIVITY-RT
004570       ELSE
004580           COMPUTE  WKT-PRODUCTIVITY-RT ROUNDED =
004590                    WS-BILLABLE-SUM / WS-HOURS-SUM
004600       END-IF.
004610       COMPUTE  WKT-ACTIVITY-PCT ROUNDED =
004620                (WS-HOURS-SUM / 40) * 100.
004630       IF       WKT-ACTIVITY-PCT > 300
004640           MOVE     300 TO WKT-ACTIVITY-PCT
004650       END-IF.
004660       WRITE    HR-WEEKLY-TIME-RECORD.
004670       ADD      1 TO WS-WEEK-COUNT.
004680       MOVE     "N" TO WS-GROUP-SWITCH.
004690 Write-Weekly-Exit.
004700       EXIT.
004710* 
004720*     SINGLE READ POINT FOR THE TIMELOG FILE. WATCHES FOR A
004730*     COMPLETELY EMPTY FEED THE SAME WAY HR010 DOES.
004740 Read-Timelog.
004750       READ     TIMELOG-FILE
004760           AT END
004770               MOVE "Y" TO WS-EOF-SWITCH
004780       END-READ.
004790       IF       WS-ENTRIES-READ = ZERO AND HR-TLG-AT-EOF
004800           MOVE "Y" TO WS-EMPTY-FILE-SWITCH
004810       ELSE
004820           MOVE "N" TO WS-EMPTY-FILE-SWITCH
004830       END-IF.
004840* 
004850 zz070-Exit.
004860       IF       WS-TIMELOG-WAS-EMPTY
004870           DISPLAY  HR013
004880       END-IF.
004890       CLOSE    TIMELOG-FILE
004900                WEEKLY-TIME-FILE.
004910       DISPLAY  PROG-NAME " COMPLETE - WEEKLY ROWS WRITTEN = "
004920                WS-WEEK-COUNT.
004930* 
004940 Abend-Run.
004950       DISPLAY  "HR020 ABENDING - ERROR CODE " ERROR-CODE.
004960       CLOSE    TIMELOG-FILE
004970                WEEKLY-TIME-FILE.
004980       STOP     RUN.
004990* 
